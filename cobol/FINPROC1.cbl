000100*****************************************************************         
000110* PROGRAMA .......: FINPROC1                                              
000120* SISTEMA ........: SEGUIMIENTO FINANCIERO DEL ALUMNO                     
000130* FUNCION ........: LIQUIDACION MENSUAL DE UN USUARIO.  LEE SU            
000140*                    MAESTRO Y SU ARCHIVO DE MOVIMIENTOS, ACUMULA         
000150*                    SALDO/INGRESOS/EGRESOS, EVALUA EL ESTADO DEL         
000160*                    PRESUPUESTO Y EL PLAN DE AHORRO, Y EMITE EL          
000170*                    RESUMEN DE CUENTA.  DESCIENDE DEL VIEJO              
000180*                    LIQUIDADOR DE RESUMENES DE TARJETA.                  
000190*-----------------------------------------------------------------        
000200* HISTORIAL DE CAMBIOS                                                    
000210*-----------------------------------------------------------------        
000220* FECHA     PROG  PEDIDO     DESCRIPCION                                  
000230* --------  ----  ---------  -----------------------------------          
000240* 220589    RTB   ALTA-0231  VERSION INICIAL, TOMADA DEL RESUMEN          
000250*                            DE CONSUMOS DE TARJETA.                      
000260* 300792    SUV   ALTA-0477  RECONVERSION AL SEGUIMIENTO FINAN-           
000270*                            CIERO: SALDO POR INGRESO/EGRESO EN           
000280*                            LUGAR DE SALDO EN DOS MONEDAS.               
000290* 121193    CPM   ALTA-0501  SE AGREGA EVALUACION DE PRESUPUESTO          
000300*                            MENSUAL (SUSTITUYE AL DESCUENTO POR          
000310*                            PRONTO PAGO DE LA VIEJA TARJETA).            
000320* 090194    NBG   MANT-0522  SE AGREGA EL PLAN DE AHORRO (REQUE-          
000330*                            RIMIENTO MENSUAL Y SITUACION).               
000340* 261098    RGB   Y2K-0004   REVISION DEL AMBITO 2000: TODAS LAS          
000350*                            FECHAS DEL SISTEMA VIAJAN EN AAAAMMDD        
000360*                            DE 8 DIGITOS.  SIN CAMBIOS DE CODIGO.        
000370* 110399    RGB   MANT-0537  EL 88 DE AVISO DE PRESUPUESTO ESTABA         
000380*                            COLGADO DEL CAMPO DE TEXTO DE ESTADO         
000390*                            Y NUNCA SE PROBABA: EL AVISO DE 75%          
000400*                            NO SALIA IMPRESO.  SE CORRIGE EL 88 Y        
000410*                            SE IMPRIME EL AVISO EN EL RESUMEN.           
000420*                            DE PASO SE AGREGA EL SALDO RESTANTE          
000430*                            PARA LLEGAR A LA META DE AHORRO, QUE         
000440*                            NO SE CALCULABA.                             
000450* 170100    CVM   AUDIT-0012 CIERRE DE LA AUDITORIA DE SISTEMAS           
000460*                            DEL AMBITO 2000 SOBRE TODO EL                
000470*                            SEGUIMIENTO FINANCIERO.  SIN CAMBIOS         
000480*                            DE CODIGO.                                   
000490*-----------------------------------------------------------------        
000500       IDENTIFICATION DIVISION.                                           
000510       PROGRAM-ID.    FINPROC1.                                           
000520       AUTHOR.        R. BALSIMELLI.                                      
000530       INSTALLATION.  DEPTO SISTEMAS - CATEDRA SISTEMAS LEGADOS.          
000540       DATE-WRITTEN.  22-05-1989.                                         
000550       DATE-COMPILED.                                                     
000560       SECURITY.      USO INTERNO DEL AREA DE SISTEMAS.                   
000570*-----------------------------------------------------------------        
000580       ENVIRONMENT DIVISION.                                              
000590       CONFIGURATION SECTION.                                             
000600       SPECIAL-NAMES.                                                     
000610           C01 IS TOP-OF-FORM.                                            
000620                                                                          
000630       INPUT-OUTPUT SECTION.                                              
000640                                                                          
000650       FILE-CONTROL.                                                      
000660                                                                          
000670           SELECT ENT-PARAMETROS                                          
000680               ASSIGN TO '../PARAMETROS.CTL'                              
000690               ORGANIZATION IS LINE SEQUENTIAL                            
000700               FILE STATUS IS FS-PARAMETROS.                              
000710                                                                          
000720           SELECT ENT-MAESTRO-USUARIOS                                    
000730               ASSIGN TO '../MAESTRO-USUARIOS.VSAM'                       
000740               ORGANIZATION IS INDEXED                                    
000750               ACCESS MODE IS DYNAMIC                                     
000760               FILE STATUS IS FS-MAESTRO-USUARIOS                         
000770               RECORD KEY IS WS-MAE-USR-ID.                               
000780                                                                          
000790           SELECT ENT-MOVIMIENTOS                                         
000800               ASSIGN TO '../MOVIMIENTOS.SEQ'                             
000810               ORGANIZATION IS LINE SEQUENTIAL                            
000820               FILE STATUS IS FS-MOVIMIENTOS.                             
000830                                                                          
000840           SELECT SAL-RESUMEN                                             
000850               ASSIGN TO '../RESUMEN.TXT'                                 
000860               ORGANIZATION IS LINE SEQUENTIAL                            
000870               FILE STATUS IS FS-RESUMEN.                                 
000880*-----------------------------------------------------------------        
000890       DATA DIVISION.                                                     
000900                                                                          
000910       FILE SECTION.                                                      
000920                                                                          
000930       FD  ENT-PARAMETROS.                                                
000940       01  WS-ENT-PARAMETRO-REG.                                          
000950           05  WS-PARM-USUARIO             PIC X(20).                     
000960           05  WS-PARM-FECHA-PROCESO       PIC 9(08).                     
000970           05  FILLER                      PIC X(30).                     
000980                                                                          
000990       FD  ENT-MAESTRO-USUARIOS.                                          
001000           COPY USRRECD.                                                  
001010                                                                          
001020       FD  ENT-MOVIMIENTOS.                                               
001030           COPY TRNRECD.                                                  
001040                                                                          
001050       FD  SAL-RESUMEN.                                                   
001060       01  WS-SAL-RESUMEN                  PIC X(80).                     
001070*-----------------------------------------------------------------        
001080       WORKING-STORAGE SECTION.                                           
001090                                                                          
001100       01  FS-STATUS.                                                     
001110*-----------------------------------------------------------------        
001120*   FILE STATUS DE LOS ARCHIVOS DE ESTE LIQUIDADOR                        
001130*-----------------------------------------------------------------        
001140           05  FS-PARAMETROS               PIC X(2).                      
001150               88  FS-PARM-OK                  VALUE '00'.                
001160               88  FS-PARM-NFD                 VALUE '35'.                
001170           05  FS-MAESTRO-USUARIOS         PIC X(2).                      
001180               88  FS-MAEUSR-OK                VALUE '00'.                
001190               88  FS-MAEUSR-EOF               VALUE '10'.                
001200               88  FS-MAEUSR-NFD               VALUE '23' '35'.           
001210           05  FS-MOVIMIENTOS              PIC X(2).                      
001220               88  FS-MOVTOS-OK                VALUE '00'.                
001230               88  FS-MOVTOS-EOF               VALUE '10'.                
001240               88  FS-MOVTOS-NFD               VALUE '35'.                
001250           05  FS-RESUMEN                  PIC X(2).                      
001260               88  FS-RESUMEN-OK               VALUE '00'.                
001270                                                                          
001280       COPY RPTLINES.                                                     
001290                                                                          
001300*-----------------------------------------------------------------        
001310*    ACUMULADORES DE LA CORRIDA DE TOTALES (FINANCE MANAGER)              
001320*-----------------------------------------------------------------        
001330       01  WS-TOTALES.                                                    
001340           05  WS-TOTAL-INGRESOS       PIC 9(09)V99 VALUE ZEROES.         
001350           05  WS-TOTAL-EGRESOS        PIC 9(09)V99 VALUE ZEROES.         
001360           05  WS-SALDO                PIC S9(09)V99 VALUE ZEROES.        
001370           05  WS-EGRESOS-DEL-MES      PIC 9(09)V99 VALUE ZEROES.         
001380           05  FILLER                  PIC X(05) VALUE SPACES.            
001390                                                                          
001400       77  WS-CANT-MOVIMIENTOS     PIC 9(06) COMP VALUE ZEROES.           
001410                                                                          
001420       01  WS-FECHA-PROCESO                PIC 9(08).                     
001430       01  WS-FECHA-PROCESO-R REDEFINES                                   
001440               WS-FECHA-PROCESO.                                          
001450           05  WS-FP-AAAA                  PIC 9(04).                     
001460           05  WS-FP-MM                    PIC 9(02).                     
001470           05  WS-FP-DD                    PIC 9(02).                     
001480                                                                          
001490       01  WS-FECHA-META-COPIA             PIC 9(08).                     
001500       01  WS-FECHA-META-COPIA-R REDEFINES                                
001510               WS-FECHA-META-COPIA.                                       
001520           05  WS-FM-AAAA                  PIC 9(04).                     
001530           05  WS-FM-MM                    PIC 9(02).                     
001540           05  WS-FM-DD                    PIC 9(02).                     
001550                                                                          
001560       01  WS-FECHA-PRIMER-MOVTO           PIC 9(08) VALUE ZEROES.        
001570       01  WS-FECHA-PRIMER-MOVTO-R REDEFINES                              
001580               WS-FECHA-PRIMER-MOVTO.                                     
001590           05  WS-PM-AAAA                  PIC 9(04).                     
001600           05  WS-PM-MM                    PIC 9(02).                     
001610           05  WS-PM-DD                    PIC 9(02).                     
001620                                                                          
001630*-----------------------------------------------------------------        
001640*    AREA DE TRABAJO DEL PRESUPUESTO MENSUAL                              
001650*-----------------------------------------------------------------        
001660       01  WS-AREA-PPTO.                                                  
001670           05  WS-PPTO-PORCENTAJE      PIC 9(03)V9 VALUE ZEROES.          
001680           05  WS-PPTO-PROGRESO        PIC 9(03)V9 VALUE ZEROES.          
001690           05  WS-PPTO-MONTO-O         PIC 9(09)V99 VALUE ZEROES.         
001700           05  WS-PPTO-ESTADO-TXT      PIC X(16) VALUE SPACES.            
001710           05  WS-PPTO-AVISO           PIC X(01) VALUE 'N'.       RGB11039
001720               88  WS-PPTO-AVISO-NECESARIO   VALUE 'S'.           RGB11039
001730           05  FILLER                  PIC X(03) VALUE SPACES.            
001740                                                                          
001750*-----------------------------------------------------------------        
001760*    AREA DE TRABAJO DEL PLAN DE AHORRO                                   
001770*-----------------------------------------------------------------        
001780       01  WS-AREA-AHORRO.                                                
001790           05  WS-AHO-PORCENTAJE       PIC 9(03)V9 VALUE ZEROES.          
001800           05  WS-AHO-REQUERIDO        PIC 9(09)V99 VALUE ZEROES.         
001810           05  WS-AHO-BALANCE-ESPER    PIC 9(09)V99 VALUE ZEROES.         
001820           05  WS-AHO-AHORRO-MENSUAL   PIC S9(09)V99 VALUE ZEROES.        
001830           05  WS-AHO-RESTANTE-META    PIC 9(09)V99 VALUE ZEROES. RGB11039
001840           05  WS-AHO-EN-CAMINO        PIC X(01) VALUE 'N'.               
001850               88  WS-AHO-ESTA-EN-CAMINO   VALUE 'S'.                     
001860           05  FILLER                  PIC X(03) VALUE SPACES.            
001870                                                                          
001880       77  WS-MESES-ENTRE           PIC S9(05) COMP VALUE ZERO.           
001890       77  WS-MESES-TRANSC          PIC S9(05) COMP VALUE ZERO.           
001900                                                                          
001910*-----------------------------------------------------------------        
001920       PROCEDURE DIVISION.                                                
001930*-----------------------------------------------------------------        
001940                                                                          
001950           PERFORM 1000-INICIAR-PROGRAMA                                  
001960              THRU 1000-INICIAR-PROGRAMA-FIN.                             
001970                                                                          
001980           PERFORM 2000-PROCESAR-MOVIMIENTOS                              
001990              THRU 2000-PROCESAR-MOVIMIENTOS-FIN                          
002000             UNTIL FS-MOVTOS-EOF.                                         
002010                                                                          
002020           PERFORM 3000-EVALUAR-PRESUPUESTO                               
002030              THRU 3000-EVALUAR-PRESUPUESTO-FIN.                          
002040                                                                          
002050           PERFORM 4000-EVALUAR-AHORRO                                    
002060              THRU 4000-EVALUAR-AHORRO-FIN.                               
002070                                                                          
002080           PERFORM 5000-IMPRIMIR-RESUMEN                                  
002090              THRU 5000-IMPRIMIR-RESUMEN-FIN.                             
002100                                                                          
002110           PERFORM 6000-FINALIZAR-PROGRAMA                                
002120              THRU 6000-FINALIZAR-PROGRAMA-FIN.                           
002130                                                                          
002140           DISPLAY '#MOVTOS PROCESADOS: ' WS-CANT-MOVIMIENTOS.            
002150                                                                          
002160           STOP RUN.                                                      
002170*-----------------------------------------------------------------        
002180       1000-INICIAR-PROGRAMA.                                             
002190                                                                          
002200           PERFORM 1100-ABRIR-ARCHIVOS                                    
002210              THRU 1100-ABRIR-ARCHIVOS-FIN.                               
002220                                                                          
002230           PERFORM 1200-LEER-PARAMETROS                                   
002240              THRU 1200-LEER-PARAMETROS-FIN.                              
002250                                                                          
002260           PERFORM 1300-BUSCAR-USUARIO                                    
002270              THRU 1300-BUSCAR-USUARIO-FIN.                               
002280                                                                          
002290       1000-INICIAR-PROGRAMA-FIN.                                         
002300           EXIT.                                                          
002310*-----------------------------------------------------------------        
002320       1100-ABRIR-ARCHIVOS.                                               
002330                                                                          
002340           OPEN INPUT  ENT-PARAMETROS.                                    
002350           OPEN INPUT  ENT-MAESTRO-USUARIOS.                              
002360           OPEN INPUT  ENT-MOVIMIENTOS.                                   
002370           OPEN OUTPUT SAL-RESUMEN.                                       
002380                                                                          
002390           IF NOT FS-PARM-OK                                              
002400               DISPLAY 'ERROR AL ABRIR PARAMETROS.CTL: '                  
002410                                            FS-PARAMETROS                 
002420               STOP RUN                                                   
002430           END-IF.                                                        
002440                                                                          
002450           IF NOT FS-MAEUSR-OK                                            
002460               DISPLAY 'ERROR AL ABRIR MAESTRO DE USUARIOS: '             
002470                                            FS-MAESTRO-USUARIOS           
002480               STOP RUN                                                   
002490           END-IF.                                                        
002500                                                                          
002510           IF NOT FS-MOVTOS-OK                                            
002520               DISPLAY 'ERROR AL ABRIR ARCHIVO DE MOVIMIENTOS: '          
002530                                            FS-MOVIMIENTOS                
002540               STOP RUN                                                   
002550           END-IF.                                                        
002560                                                                          
002570           IF NOT FS-RESUMEN-OK                                           
002580               DISPLAY 'ERROR AL ABRIR ARCHIVO RESUMEN: '                 
002590                                            FS-RESUMEN                    
002600               STOP RUN                                                   
002610           END-IF.                                                        
002620                                                                          
002630       1100-ABRIR-ARCHIVOS-FIN.                                           
002640           EXIT.                                                          
002650*-----------------------------------------------------------------        
002660       1200-LEER-PARAMETROS.                                              
002670                                                                          
002680           READ ENT-PARAMETROS.                                           
002690                                                                          
002700           IF NOT FS-PARM-OK                                              
002710               DISPLAY 'ERROR AL LEER TARJETA DE PARAMETROS'              
002720               STOP RUN                                                   
002730           END-IF.                                                        
002740                                                                          
002750           MOVE WS-PARM-FECHA-PROCESO TO WS-FECHA-PROCESO.                
002760                                                                          
002770       1200-LEER-PARAMETROS-FIN.                                          
002780           EXIT.                                                          
002790*-----------------------------------------------------------------        
002800       1300-BUSCAR-USUARIO.                                               
002810                                                                          
002820           MOVE WS-PARM-USUARIO TO WS-MAE-USR-ID.                         
002830           READ ENT-MAESTRO-USUARIOS                                      
002840               KEY IS WS-MAE-USR-ID.                                      
002850                                                                          
002860           IF NOT FS-MAEUSR-OK                                            
002870               DISPLAY 'USUARIO NO ENCONTRADO EN EL MAESTRO: '            
002880                                            WS-PARM-USUARIO               
002890               STOP RUN                                                   
002900           END-IF.                                                        
002910                                                                          
002920       1300-BUSCAR-USUARIO-FIN.                                           
002930           EXIT.                                                          
002940*-----------------------------------------------------------------        
002950       2000-PROCESAR-MOVIMIENTOS.                                         
002960                                                                          
002970           PERFORM 2100-LEER-MOVIMIENTO                                   
002980              THRU 2100-LEER-MOVIMIENTO-FIN.                              
002990                                                                          
003000           IF NOT FS-MOVTOS-EOF                                           
003010               ADD 1 TO WS-CANT-MOVIMIENTOS                               
003020               PERFORM 2200-ACUMULAR-MOVIMIENTO                           
003030                  THRU 2200-ACUMULAR-MOVIMIENTO-FIN                       
003040           END-IF.                                                        
003050                                                                          
003060       2000-PROCESAR-MOVIMIENTOS-FIN.                                     
003070           EXIT.                                                          
003080*-----------------------------------------------------------------        
003090       2100-LEER-MOVIMIENTO.                                              
003100                                                                          
003110           READ ENT-MOVIMIENTOS.                                          
003120                                                                          
003130           EVALUATE TRUE                                                  
003140               WHEN FS-MOVTOS-OK                                          
003150                    CONTINUE                                              
003160               WHEN FS-MOVTOS-EOF                                         
003170                    CONTINUE                                              
003180               WHEN OTHER                                                 
003190                    DISPLAY 'ERROR AL LEER ARCHIVO DE MOVIMIENTOS'        
003200                    DISPLAY 'FILE STATUS: ' FS-MOVIMIENTOS                
003210                    STOP RUN                                              
003220           END-EVALUATE.                                                  
003230                                                                          
003240       2100-LEER-MOVIMIENTO-FIN.                                          
003250           EXIT.                                                          
003260*-----------------------------------------------------------------        
003270       2200-ACUMULAR-MOVIMIENTO.                                          
003280                                                                          
003290           IF WS-FECHA-PRIMER-MOVTO = ZEROES OR                           
003300              WS-LED-FECHA < WS-FECHA-PRIMER-MOVTO                        
003310               MOVE WS-LED-FECHA TO WS-FECHA-PRIMER-MOVTO                 
003320           END-IF.                                                        
003330                                                                          
003340           EVALUATE TRUE                                                  
003350               WHEN WS-LED-ES-INGRESO                                     
003360                    ADD WS-LED-IMPORTE TO WS-TOTAL-INGRESOS               
003370                    ADD WS-LED-IMPORTE TO WS-SALDO                        
003380               WHEN WS-LED-ES-EGRESO                                      
003390                    ADD WS-LED-IMPORTE TO WS-TOTAL-EGRESOS                
003400                    SUBTRACT WS-LED-IMPORTE FROM WS-SALDO                 
003410                    IF WS-LED-FEC-AAAA = WS-FP-AAAA AND                   
003420                       WS-LED-FEC-MM = WS-FP-MM                           
003430                        ADD WS-LED-IMPORTE TO WS-EGRESOS-DEL-MES          
003440                    END-IF                                                
003450           END-EVALUATE.                                                  
003460                                                                          
003470       2200-ACUMULAR-MOVIMIENTO-FIN.                                      
003480           EXIT.                                                          
003490*-----------------------------------------------------------------        
003500       3000-EVALUAR-PRESUPUESTO.                                          
003510                                                                          
003520           MOVE 'N' TO WS-PPTO-AVISO.                                     
003530           MOVE ZEROES TO WS-PPTO-PORCENTAJE, WS-PPTO-PROGRESO,           
003540                           WS-PPTO-MONTO-O.                               
003550                                                                          
003560           IF WS-MAE-USR-PPTO-MES = ZEROES                                
003570               MOVE 'NOT SET'          TO WS-PPTO-ESTADO-TXT              
003580           ELSE                                                           
003590               COMPUTE WS-PPTO-PORCENTAJE ROUNDED =                       
003600                   (WS-EGRESOS-DEL-MES /                                  
003610                    WS-MAE-USR-PPTO-MES) * 100                            
003620                                                                          
003630               IF WS-PPTO-PORCENTAJE >= 75.0                              
003640                   MOVE 'S' TO WS-PPTO-AVISO                              
003650               END-IF                                                     
003660                                                                          
003670               MOVE WS-PPTO-PORCENTAJE TO WS-PPTO-PROGRESO                
003680               IF WS-PPTO-PROGRESO > 100.0                                
003690                   MOVE 100.0 TO WS-PPTO-PROGRESO                         
003700               END-IF                                                     
003710                                                                          
003720               EVALUATE TRUE                                              
003730                   WHEN WS-PPTO-PORCENTAJE >= 100.0                       
003740                        MOVE 'OVER BUDGET' TO WS-PPTO-ESTADO-TXT          
003750                        SUBTRACT WS-MAE-USR-PPTO-MES FROM                 
003760                                 WS-EGRESOS-DEL-MES                       
003770                                 GIVING WS-PPTO-MONTO-O                   
003780                   WHEN WS-PPTO-PORCENTAJE >= 90.0                        
003790                        MOVE 'CRITICAL (90%+)'                            
003800                                            TO WS-PPTO-ESTADO-TXT         
003810                        SUBTRACT WS-EGRESOS-DEL-MES FROM                  
003820                                 WS-MAE-USR-PPTO-MES                      
003830                                 GIVING WS-PPTO-MONTO-O                   
003840                   WHEN WS-PPTO-PORCENTAJE >= 75.0                        
003850                        MOVE 'CAUTION (75%+)'                             
003860                                            TO WS-PPTO-ESTADO-TXT         
003870                        SUBTRACT WS-EGRESOS-DEL-MES FROM                  
003880                                 WS-MAE-USR-PPTO-MES                      
003890                                 GIVING WS-PPTO-MONTO-O                   
003900                   WHEN OTHER                                             
003910                        MOVE 'WITHIN BUDGET' TO WS-PPTO-ESTADO-TXT        
003920                        SUBTRACT WS-EGRESOS-DEL-MES FROM                  
003930                                 WS-MAE-USR-PPTO-MES                      
003940                                 GIVING WS-PPTO-MONTO-O                   
003950               END-EVALUATE                                               
003960           END-IF.                                                        
003970                                                                          
003980       3000-EVALUAR-PRESUPUESTO-FIN.                                      
003990           EXIT.                                                          
004000*-----------------------------------------------------------------        
004010       4000-EVALUAR-AHORRO.                                               
004020                                                                          
004030           MOVE ZEROES TO WS-AHO-PORCENTAJE, WS-AHO-REQUERIDO,            
004040                           WS-AHO-BALANCE-ESPER,                          
004050                           WS-AHO-RESTANTE-META.                  RGB11039
004060           MOVE 'N'    TO WS-AHO-EN-CAMINO.                               
004070                                                                          
004080           IF WS-MAE-USR-META-AHORRO = ZEROES                             
004090               GO TO 4000-EVALUAR-AHORRO-FIN                              
004100           END-IF.                                                        
004110                                                                          
004120           IF WS-SALDO >= WS-MAE-USR-META-AHORRO                  RGB11039
004130               MOVE ZEROES TO WS-AHO-RESTANTE-META                RGB11039
004140           ELSE                                                   RGB11039
004150               COMPUTE WS-AHO-RESTANTE-META =                     RGB11039
004160                   WS-MAE-USR-META-AHORRO - WS-SALDO              RGB11039
004170           END-IF.                                                RGB11039
004180                                                                          
004190           IF WS-SALDO > ZEROES                                           
004200               COMPUTE WS-AHO-PORCENTAJE ROUNDED =                        
004210                   (WS-SALDO / WS-MAE-USR-META-AHORRO) * 100              
004220               IF WS-AHO-PORCENTAJE > 100.0                               
004230                   MOVE 100.0 TO WS-AHO-PORCENTAJE                        
004240               END-IF                                                     
004250           END-IF.                                                        
004260                                                                          
004270           IF WS-MAE-USR-FECHA-META > ZEROES                              
004280               PERFORM 4100-REQUERIDO-POR-FECHA                           
004290                  THRU 4100-REQUERIDO-POR-FECHA-FIN                       
004300               PERFORM 4300-EN-CAMINO-POR-FECHA                           
004310                  THRU 4300-EN-CAMINO-POR-FECHA-FIN                       
004320           ELSE                                                           
004330               IF WS-MAE-USR-MESES-META > ZEROES                          
004340                   PERFORM 4200-REQUERIDO-POR-MESES                       
004350                      THRU 4200-REQUERIDO-POR-MESES-FIN                   
004360                   PERFORM 4400-EN-CAMINO-POR-MESES                       
004370                      THRU 4400-EN-CAMINO-POR-MESES-FIN                   
004380               ELSE                                                       
004390                   MOVE WS-MAE-USR-META-AHORRO TO WS-AHO-REQUERIDO        
004400               END-IF                                                     
004410           END-IF.                                                        
004420                                                                          
004430       4000-EVALUAR-AHORRO-FIN.                                           
004440           EXIT.                                                          
004450*-----------------------------------------------------------------        
004460       4100-REQUERIDO-POR-FECHA.                                          
004470                                                                          
004480           IF WS-MAE-USR-FECHA-META < WS-FECHA-PROCESO                    
004490               MOVE ZEROES TO WS-AHO-REQUERIDO                            
004500           ELSE                                                           
004510               MOVE WS-MAE-USR-FECHA-META TO WS-FECHA-META-COPIA          
004520               COMPUTE WS-MESES-ENTRE =                                   
004530                   ((WS-FM-AAAA - WS-FP-AAAA) * 12) +                     
004540                    (WS-FM-MM - WS-FP-MM)                                 
004550                                                                          
004560               IF WS-MESES-ENTRE NOT > 0                                  
004570                   MOVE WS-MAE-USR-META-AHORRO TO WS-AHO-REQUERIDO        
004580               ELSE                                                       
004590                   COMPUTE WS-AHO-REQUERIDO ROUNDED =                     
004600                       WS-MAE-USR-META-AHORRO / WS-MESES-ENTRE            
004610               END-IF                                                     
004620           END-IF.                                                        
004630                                                                          
004640       4100-REQUERIDO-POR-FECHA-FIN.                                      
004650           EXIT.                                                          
004660*-----------------------------------------------------------------        
004670       4200-REQUERIDO-POR-MESES.                                          
004680                                                                          
004690           COMPUTE WS-AHO-REQUERIDO ROUNDED =                             
004700               WS-MAE-USR-META-AHORRO / WS-MAE-USR-MESES-META.            
004710                                                                          
004720       4200-REQUERIDO-POR-MESES-FIN.                                      
004730           EXIT.                                                          
004740*-----------------------------------------------------------------        
004750       4300-EN-CAMINO-POR-FECHA.                                          
004760                                                                          
004770           IF WS-CANT-MOVIMIENTOS = ZEROES                                
004780               MOVE WS-FECHA-PROCESO TO WS-FECHA-PRIMER-MOVTO             
004790           END-IF.                                                        
004800                                                                          
004810           COMPUTE WS-MESES-TRANSC =                                      
004820               ((WS-FP-AAAA - WS-PM-AAAA) * 12) +                         
004830                (WS-FP-MM - WS-PM-MM) + 1.                                
004840                                                                          
004850           IF WS-MESES-TRANSC < 1                                         
004860               MOVE 1 TO WS-MESES-TRANSC                                  
004870           END-IF.                                                        
004880                                                                          
004890           COMPUTE WS-AHO-BALANCE-ESPER ROUNDED =                         
004900               WS-AHO-REQUERIDO * WS-MESES-TRANSC.                        
004910                                                                          
004920           IF WS-SALDO >= (WS-AHO-BALANCE-ESPER * 0.9)                    
004930               MOVE 'S' TO WS-AHO-EN-CAMINO                               
004940           END-IF.                                                        
004950                                                                          
004960       4300-EN-CAMINO-POR-FECHA-FIN.                                      
004970           EXIT.                                                          
004980*-----------------------------------------------------------------        
004990       4400-EN-CAMINO-POR-MESES.                                          
005000                                                                          
005010           COMPUTE WS-AHO-AHORRO-MENSUAL =                                
005020               WS-TOTAL-INGRESOS - WS-EGRESOS-DEL-MES.                    
005030                                                                          
005040           IF WS-AHO-AHORRO-MENSUAL >= (WS-AHO-REQUERIDO * 0.9)           
005050               MOVE 'S' TO WS-AHO-EN-CAMINO                               
005060           END-IF.                                                        
005070                                                                          
005080       4400-EN-CAMINO-POR-MESES-FIN.                                      
005090           EXIT.                                                          
005100*-----------------------------------------------------------------        
005110       5000-IMPRIMIR-RESUMEN.                                             
005120                                                                          
005130           PERFORM 5100-ENCABEZAR-RESUMEN                                 
005140              THRU 5100-ENCABEZAR-RESUMEN-FIN.                            
005150                                                                          
005160           PERFORM 5200-DETALLAR-SALDOS                                   
005170              THRU 5200-DETALLAR-SALDOS-FIN.                              
005180                                                                          
005190           PERFORM 5300-DETALLAR-PRESUPUESTO                              
005200              THRU 5300-DETALLAR-PRESUPUESTO-FIN.                         
005210                                                                          
005220           PERFORM 5400-DETALLAR-AHORRO                                   
005230              THRU 5400-DETALLAR-AHORRO-FIN.                              
005240                                                                          
005250       5000-IMPRIMIR-RESUMEN-FIN.                                         
005260           EXIT.                                                          
005270*-----------------------------------------------------------------        
005280       5100-ENCABEZAR-RESUMEN.                                            
005290                                                                          
005300           MOVE WS-RES-SEPARADOR   TO WS-SAL-RESUMEN.                     
005310           WRITE WS-SAL-RESUMEN.                                          
005320                                                                          
005330           MOVE WS-MAE-USR-ID      TO WS-RES-USUARIO.                     
005340           MOVE WS-FP-DD           TO WS-RES-FEC-DD.                      
005350           MOVE WS-FP-MM           TO WS-RES-FEC-MM.                      
005360           MOVE WS-FP-AAAA         TO WS-RES-FEC-AAAA.                    
005370           MOVE WS-RES-ENCABEZADO  TO WS-SAL-RESUMEN.                     
005380           WRITE WS-SAL-RESUMEN.                                          
005390                                                                          
005400           MOVE WS-RES-SEPARADOR   TO WS-SAL-RESUMEN.                     
005410           WRITE WS-SAL-RESUMEN.                                          
005420                                                                          
005430       5100-ENCABEZAR-RESUMEN-FIN.                                        
005440           EXIT.                                                          
005450*-----------------------------------------------------------------        
005460       5200-DETALLAR-SALDOS.                                              
005470                                                                          
005480           MOVE WS-SALDO           TO WS-RES-SALDO.                       
005490           MOVE WS-RES-LINEA-SALDO TO WS-SAL-RESUMEN.                     
005500           WRITE WS-SAL-RESUMEN.                                          
005510                                                                          
005520           MOVE WS-TOTAL-INGRESOS    TO WS-RES-INGRESOS.                  
005530           MOVE WS-RES-LINEA-INGRESOS TO WS-SAL-RESUMEN.                  
005540           WRITE WS-SAL-RESUMEN.                                          
005550                                                                          
005560           MOVE WS-TOTAL-EGRESOS    TO WS-RES-EGRESOS.                    
005570           MOVE WS-RES-LINEA-EGRESOS TO WS-SAL-RESUMEN.                   
005580           WRITE WS-SAL-RESUMEN.                                          
005590                                                                          
005600       5200-DETALLAR-SALDOS-FIN.                                          
005610           EXIT.                                                          
005620*-----------------------------------------------------------------        
005630       5300-DETALLAR-PRESUPUESTO.                                         
005640                                                                          
005650           MOVE WS-PPTO-ESTADO-TXT   TO WS-RES-PPTO-ESTADO.               
005660           MOVE WS-PPTO-PROGRESO     TO WS-RES-PPTO-PORCENT.              
005670           MOVE WS-PPTO-MONTO-O      TO WS-RES-PPTO-MONTO.                
005680           MOVE WS-RES-LINEA-PPTO    TO WS-SAL-RESUMEN.                   
005690           WRITE WS-SAL-RESUMEN.                                          
005700                                                                          
005710           IF WS-PPTO-AVISO-NECESARIO                             RGB11039
005720               MOVE WS-RES-LINEA-AVISO-PPTO TO WS-SAL-RESUMEN     RGB11039
005730               WRITE WS-SAL-RESUMEN                               RGB11039
005740           END-IF.                                                RGB11039
005750                                                                          
005760       5300-DETALLAR-PRESUPUESTO-FIN.                                     
005770           EXIT.                                                          
005780*-----------------------------------------------------------------        
005790       5400-DETALLAR-AHORRO.                                              
005800                                                                          
005810           IF WS-MAE-USR-META-AHORRO = ZEROES                             
005820               GO TO 5400-DETALLAR-AHORRO-FIN                             
005830           END-IF.                                                        
005840                                                                          
005850           MOVE WS-AHO-PORCENTAJE      TO WS-RES-AHO-PORCENT.             
005860           MOVE WS-MAE-USR-META-AHORRO TO WS-RES-AHO-META.                
005870           MOVE WS-AHO-REQUERIDO       TO WS-RES-AHO-REQ.                 
005880                                                                          
005890           IF WS-AHO-ESTA-EN-CAMINO                                       
005900               MOVE 'ON TRACK' TO WS-RES-AHO-SITUACION                    
005910           ELSE                                                           
005920               MOVE 'BEHIND'   TO WS-RES-AHO-SITUACION                    
005930           END-IF.                                                        
005940                                                                          
005950           MOVE WS-RES-LINEA-AHORRO TO WS-SAL-RESUMEN.                    
005960           WRITE WS-SAL-RESUMEN.                                          
005970                                                                          
005980           MOVE WS-AHO-RESTANTE-META TO WS-RES-AHO-RESTANTE.      RGB11039
005990           MOVE WS-RES-LINEA-RESTANTE TO WS-SAL-RESUMEN.          RGB11039
006000           WRITE WS-SAL-RESUMEN.                                  RGB11039
006010                                                                          
006020       5400-DETALLAR-AHORRO-FIN.                                          
006030           EXIT.                                                          
006040*-----------------------------------------------------------------        
006050       6000-FINALIZAR-PROGRAMA.                                           
006060                                                                          
006070           CLOSE ENT-PARAMETROS                                           
006080                 ENT-MAESTRO-USUARIOS                                     
006090                 ENT-MOVIMIENTOS                                          
006100                 SAL-RESUMEN.                                             
006110                                                                          
006120       6000-FINALIZAR-PROGRAMA-FIN.                                       
006130           EXIT.                                                          
006140*-----------------------------------------------------------------        
006150       END PROGRAM FINPROC1.                                              
