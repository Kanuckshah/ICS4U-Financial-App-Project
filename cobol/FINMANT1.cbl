000100*****************************************************************         
000110* PROGRAMA .......: FINMANT1                                              
000120* SISTEMA ........: SEGUIMIENTO FINANCIERO DEL ALUMNO                     
000130* FUNCION ........: MANTENIMIENTO DEL LEDGER DE MOVIMIENTOS DE UN         
000140*                    USUARIO.  APLICA ALTAS, MODIFICACIONES Y             
000150*                    BAJAS DE MOVIMIENTOS CONTRA EL LEDGER VIEJO,         
000160*                    VALIDANDO CADA NOVEDAD, Y GRABA EL LEDGER            
000170*                    NUEVO MAS UN LISTADO DESCENDENTE POR FECHA.          
000180*-----------------------------------------------------------------        
000190* HISTORIAL DE CAMBIOS                                                    
000200*-----------------------------------------------------------------        
000210* FECHA     PROG  PEDIDO     DESCRIPCION                                  
000220* --------  ----  ---------  -----------------------------------          
000230* 041089    RTB   ALTA-0231  VERSION INICIAL (COMPANERO DE                
000240*                            CLVALFEC PARA LA CARGA VALIDADA DE           
000250*                            MOVIMIENTOS).                                
000260* 150390    NBG   MANT-0298  SE AGREGA LA BAJA DE MOVIMIENTOS             
000270*                            (ANTES SOLO SE PERMITIA EL ALTA).            
000280* 221191    CPM   MANT-0355  SE AGREGA LA MODIFICACION DE UN              
000290*                            MOVIMIENTO EXISTENTE POR RENGLON.            
000300* 080694    RGB   MANT-0491  SE AGREGA EL LISTADO DESCENDENTE             
000310*                            POR FECHA AL FINAL DE LA CORRIDA.            
000320* 300998    SUV   Y2K-0004   REVISION DEL AMBITO 2000: LA FECHA           
000330*                            DEL MOVIMIENTO YA VIAJA EN AAAAMMDD          
000340*                            DE 8 DIGITOS.  SIN CAMBIOS DE CODIGO.        
000350* 110399    RGB   MANT-0537  LA BAJA POR RENGLON VIAJA SIN DATOS          
000360*                            DE MOVIMIENTO (SOLO OPERACION Y              
000370*                            RENGLON) Y ERA RECHAZADA POR                 
000380*                            2200-VALIDAR-NOVEDAD ANTES DE LLEGAR         
000390*                            A 3300-ELIMINAR-MOVIMIENTO.  SE EXIME        
000400*                            LA BAJA DE LA VALIDACION DE DATOS.           
000410* 090200    CVM   MANT-0540  EL LEDGER NUEVO SE GRABABA CON EL            
000420*                            MISMO NOMBRE FISICO DEL LEDGER VIEJO         
000430*                            (MOVIMIENTOS.SEQ) MIENTRAS ESTE              
000440*                            TODAVIA ESTABA ABIERTO PARA ENTRADA,         
000450*                            LO QUE LO TRUNCABA EN EL ACTO.  SE           
000460*                            GRABA A MOVNUEVO.SEQ, SE CIERRA EL           
000470*                            VIEJO APENAS SE TERMINA DE CARGAR A          
000480*                            LA TABLA, Y SE AGREGA EL PASO DE             
000490*                            RENOMBRE (4500-RENOMBRAR-LEDGER) QUE         
000500*                            DEJA MOVNUEVO.SEQ EN EL LUGAR DE             
000510*                            MOVIMIENTOS.SEQ AL FINAL DE LA               
000520*                            CORRIDA.                                     
000530*-----------------------------------------------------------------        
000540       IDENTIFICATION DIVISION.                                           
000550       PROGRAM-ID.    FINMANT1.                                           
000560       AUTHOR.        R. BALSIMELLI.                                      
000570       INSTALLATION.  DEPTO SISTEMAS - CATEDRA SISTEMAS LEGADOS.          
000580       DATE-WRITTEN.  04-10-1989.                                         
000590       DATE-COMPILED.                                                     
000600       SECURITY.      USO INTERNO DEL AREA DE SISTEMAS.                   
000610*-----------------------------------------------------------------        
000620       ENVIRONMENT DIVISION.                                              
000630       CONFIGURATION SECTION.                                             
000640       SPECIAL-NAMES.                                                     
000650           C01 IS TOP-OF-FORM.                                            
000660                                                                          
000670       INPUT-OUTPUT SECTION.                                              
000680                                                                          
000690       FILE-CONTROL.                                                      
000700                                                                          
000710           SELECT ENT-MOVIMIENTOS-VIEJO                                   
000720               ASSIGN TO '../MOVIMIENTOS.SEQ'                             
000730               ORGANIZATION IS LINE SEQUENTIAL                            
000740               FILE STATUS IS FS-MOVTOS-VIEJO.                            
000750                                                                          
000760           SELECT ENT-NOVEDADES                                           
000770               ASSIGN TO '../NOVEDADES.SEQ'                               
000780               ORGANIZATION IS LINE SEQUENTIAL                            
000790               FILE STATUS IS FS-NOVEDADES.                               
000800                                                                          
000810           SELECT SAL-MOVIMIENTOS-NUEVO                                   
000820               ASSIGN TO '../MOVNUEVO.SEQ'                        CVM09020
000830               ORGANIZATION IS LINE SEQUENTIAL                            
000840               FILE STATUS IS FS-MOVTOS-NUEVO.                            
000850                                                                          
000860           SELECT SAL-LISTADO                                             
000870               ASSIGN TO '../LISTADO.TXT'                                 
000880               ORGANIZATION IS LINE SEQUENTIAL                            
000890               FILE STATUS IS FS-LISTADO.                                 
000900*-----------------------------------------------------------------        
000910       DATA DIVISION.                                                     
000920                                                                          
000930       FILE SECTION.                                                      
000940                                                                          
000950       FD  ENT-MOVIMIENTOS-VIEJO.                                         
000960           COPY TRNRECD.                                                  
000970                                                                          
000980       FD  ENT-NOVEDADES.                                                 
000990           COPY NOVRECD.                                                  
001000                                                                          
001010       FD  SAL-MOVIMIENTOS-NUEVO.                                         
001020       01  WS-SAL-MOVIMIENTO-NUEVO.                                       
001030           05  WS-SMN-TIPO-MOVTO           PIC X(01).                     
001040           05  WS-SMN-DESCRIPCION          PIC X(20).                     
001050           05  WS-SMN-IMPORTE              PIC 9(07)V99.                  
001060           05  WS-SMN-RUBRO                PIC X(15).                     
001070           05  WS-SMN-FECHA                PIC 9(08).                     
001080           05  FILLER                      PIC X(05).                     
001090                                                                          
001100       FD  SAL-LISTADO.                                                   
001110       01  WS-SAL-LISTADO                  PIC X(80).                     
001120*-----------------------------------------------------------------        
001130       WORKING-STORAGE SECTION.                                           
001140                                                                          
001150       01  FS-STATUS.                                                     
001160*-----------------------------------------------------------------        
001170*   FILE STATUS DE LOS ARCHIVOS DE ESTE MANTENIMIENTO                     
001180*-----------------------------------------------------------------        
001190           05  FS-MOVTOS-VIEJO             PIC X(2).                      
001200               88  FS-MVIEJO-OK                VALUE '00'.                
001210               88  FS-MVIEJO-EOF               VALUE '10'.                
001220               88  FS-MVIEJO-NFD               VALUE '35'.                
001230           05  FS-NOVEDADES                PIC X(2).                      
001240               88  FS-NOV-OK                   VALUE '00'.                
001250               88  FS-NOV-EOF                  VALUE '10'.                
001260               88  FS-NOV-NFD                  VALUE '35'.                
001270           05  FS-MOVTOS-NUEVO             PIC X(2).                      
001280               88  FS-MNUEVO-OK                VALUE '00'.                
001290           05  FS-LISTADO                  PIC X(2).                      
001300               88  FS-LISTADO-OK               VALUE '00'.                
001310                                                                          
001320       01  FS-STATUS-R REDEFINES FS-STATUS.                               
001330           05  FS-MVIEJO-NUM               PIC 9(02).                     
001340           05  FILLER                      PIC X(06).                     
001350*-----------------------------------------------------------------CVM09020
001360*   NOMBRES FISICOS PARA EL RENOMBRE DEL LEDGER AL FINALIZAR LA   CVM09020
001370*   CORRIDA (VER 4500-RENOMBRAR-LEDGER).                          CVM09020
001380*-----------------------------------------------------------------CVM09020
001390       01  WS-AREA-RENOMBRE.                                      CVM09020
001400           05  WS-REN-LEDGER-VIEJO     PIC X(20)                  CVM09020
001410                   VALUE 'MOVIMIENTOS.SEQ'.                       CVM09020
001420           05  WS-REN-LEDGER-NUEVO     PIC X(20)                  CVM09020
001430                   VALUE 'MOVNUEVO.SEQ'.                          CVM09020
001440           05  WS-REN-CODIGO-RC        PIC S9(09) COMP VALUE ZERO.CVM09020
001450           05  FILLER                  PIC X(03) VALUE SPACES.    CVM09020
001460*-----------------------------------------------------------------        
001470*   TABLA EN MEMORIA CON EL LEDGER VIEJO, PARA PODER LOCALIZAR            
001480*   POR RENGLON LAS MODIFICACIONES Y LAS BAJAS DE LA CORRIDA.             
001490*-----------------------------------------------------------------        
001500       01  WS-TABLA-LEDGER.                                               
001510           05  WS-TAB-LEDGER OCCURS 500 TIMES.                            
001520               10  WS-TAB-LED-BAJA-SI      PIC X(01) VALUE 'N'.           
001530                   88  WS-TAB-LED-DADO-BAJA    VALUE 'S'.                 
001540               10  WS-TAB-LED-TIPO-MOVTO   PIC X(01).                     
001550               10  WS-TAB-LED-DESCRIPCION  PIC X(20).                     
001560               10  WS-TAB-LED-IMPORTE      PIC 9(07)V99.                  
001570               10  WS-TAB-LED-RUBRO        PIC X(15).                     
001580               10  WS-TAB-LED-FECHA        PIC 9(08).                     
001590                                                                          
001600       01  WS-TAB-LEDGER-AUX.                                             
001610           05  WS-AUX-BAJA-SI              PIC X(01).                     
001620           05  WS-AUX-TIPO-MOVTO           PIC X(01).                     
001630           05  WS-AUX-DESCRIPCION          PIC X(20).                     
001640           05  WS-AUX-IMPORTE              PIC 9(07)V99.                  
001650           05  WS-AUX-RUBRO                PIC X(15).                     
001660           05  WS-AUX-FECHA                PIC 9(08).                     
001670                                                                          
001680       77  WS-CANT-LEDGER          PIC 9(04) COMP VALUE ZEROES.           
001690       77  WS-SUBI-LEDGER          PIC 9(04) COMP VALUE ZEROES.           
001700       77  WS-SUBJ-LEDGER          PIC 9(04) COMP VALUE ZEROES.           
001710       77  WS-RENGLON-ENCONTRADO-SI    PIC X(01) VALUE 'N'.               
001720           88  WS-RENGLON-ENCONTRADO       VALUE 'S'.                     
001730       77  WS-HUBO-INTERCAMBIO-SI      PIC X(01) VALUE 'N'.               
001740           88  WS-HUBO-INTERCAMBIO         VALUE 'S'.                     
001750       77  WS-NOVEDAD-VALIDA-SI        PIC X(01) VALUE 'N'.               
001760           88  WS-NOVEDAD-VALIDA           VALUE 'S'.                     
001770                                                                          
001780       01  WS-MOTIVO-RECHAZO               PIC X(30) VALUE SPACES.        
001790*-----------------------------------------------------------------        
001800*   AREA DE LLAMADA A CLVALFEC PARA LA VALIDACION DE FECHA                
001810*-----------------------------------------------------------------        
001820       01  WS-VAL-FECHA-INTERFAZ.                                         
001830           05  WS-VAL-ENTRADA.                                            
001840               10  WS-VAL-FECHA-I          PIC 9(08).                     
001850           05  WS-VAL-SALIDA.                                             
001860               10  WS-VAL-VALIDACION-O     PIC X(01).                     
001870               10  WS-VAL-MOTIVO-ERROR-O.                                 
001880                   15  WS-VAL-COD-ERROR-O  PIC X(20).                     
001890                   15  WS-VAL-DES-ERROR-O  PIC X(60).                     
001900                   15  FILLER              PIC X(04).                     
001910                                                                          
001920       01  WS-FECHA-COPIA                   PIC 9(08).                    
001930       01  WS-FECHA-COPIA-R REDEFINES WS-FECHA-COPIA.                     
001940           05  WS-FC-AAAA                   PIC 9(04).                    
001950           05  WS-FC-MM                     PIC 9(02).                    
001960           05  WS-FC-DD                     PIC 9(02).                    
001970                                                                          
001980       01  WS-LISTADO-RENGLON          PIC X(80) VALUE SPACES.            
001990       01  WS-LISTADO-RENGLON-R REDEFINES                                 
002000               WS-LISTADO-RENGLON.                                        
002010           05  WS-LR-TIPO-MOVTO             PIC X(01).                    
002020           05  FILLER                       PIC X(01).                    
002030           05  WS-LR-DESCRIPCION            PIC X(20).                    
002040           05  FILLER                       PIC X(01).                    
002050           05  WS-LR-IMPORTE                PIC ---,---,--9.99.           
002060           05  FILLER                       PIC X(01).                    
002070           05  WS-LR-RUBRO                  PIC X(15).                    
002080           05  FILLER                       PIC X(01).                    
002090           05  WS-LR-FEC-DD                 PIC 9(02).                    
002100           05  FILLER                       PIC X(01) VALUE '/'.          
002110           05  WS-LR-FEC-MM                 PIC 9(02).                    
002120           05  FILLER                       PIC X(01) VALUE '/'.          
002130           05  WS-LR-FEC-AAAA               PIC 9(04).                    
002140           05  FILLER                       PIC X(15).                    
002150*-----------------------------------------------------------------        
002160       PROCEDURE DIVISION.                                                
002170*-----------------------------------------------------------------        
002180                                                                          
002190           PERFORM 1000-INICIAR-PROGRAMA                                  
002200              THRU 1000-INICIAR-PROGRAMA-FIN.                             
002210                                                                          
002220           PERFORM 2000-APLICAR-NOVEDADES                                 
002230              THRU 2000-APLICAR-NOVEDADES-FIN                             
002240              UNTIL FS-NOV-EOF.                                           
002250                                                                          
002260           PERFORM 4000-GRABAR-LEDGER-NUEVO                               
002270              THRU 4000-GRABAR-LEDGER-NUEVO-FIN.                          
002280                                                                          
002290           PERFORM 4500-RENOMBRAR-LEDGER                          CVM09020
002300              THRU 4500-RENOMBRAR-LEDGER-FIN.                     CVM09020
002310                                                                          
002320           PERFORM 5000-LISTAR-DESCENDENTE                                
002330              THRU 5000-LISTAR-DESCENDENTE-FIN.                           
002340                                                                          
002350           PERFORM 6000-FINALIZAR-PROGRAMA                                
002360              THRU 6000-FINALIZAR-PROGRAMA-FIN.                           
002370                                                                          
002380           DISPLAY 'FINMANT1 - RENGLONES EN EL LEDGER NUEVO: '            
002390                   WS-CANT-LEDGER.                                        
002400                                                                          
002410           STOP RUN.                                                      
002420*-----------------------------------------------------------------        
002430       1000-INICIAR-PROGRAMA.                                             
002440                                                                          
002450           PERFORM 1100-ABRIR-ARCHIVOS                                    
002460              THRU 1100-ABRIR-ARCHIVOS-FIN.                               
002470                                                                          
002480           PERFORM 1200-CARGAR-LEDGER-VIEJO                               
002490              THRU 1200-CARGAR-LEDGER-VIEJO-FIN                           
002500              UNTIL FS-MVIEJO-EOF.                                        
002510                                                                          
002520           CLOSE ENT-MOVIMIENTOS-VIEJO.                           CVM09020
002530                                                                          
002540           PERFORM 2100-LEER-NOVEDAD                                      
002550              THRU 2100-LEER-NOVEDAD-FIN.                                 
002560                                                                          
002570       1000-INICIAR-PROGRAMA-FIN.                                         
002580           EXIT.                                                          
002590*-----------------------------------------------------------------        
002600       1100-ABRIR-ARCHIVOS.                                               
002610                                                                          
002620           OPEN INPUT  ENT-MOVIMIENTOS-VIEJO.                             
002630           IF NOT FS-MVIEJO-OK AND NOT FS-MVIEJO-NFD                      
002640               DISPLAY 'ERROR AL ABRIR EL LEDGER VIEJO: '                 
002650                       FS-MOVTOS-VIEJO                                    
002660               STOP RUN                                                   
002670           END-IF.                                                        
002680                                                                          
002690           OPEN INPUT  ENT-NOVEDADES.                                     
002700           IF NOT FS-NOV-OK                                               
002710               DISPLAY 'ERROR AL ABRIR NOVEDADES: ' FS-NOVEDADES          
002720               STOP RUN                                                   
002730           END-IF.                                                        
002740                                                                          
002750       1100-ABRIR-ARCHIVOS-FIN.                                           
002760           EXIT.                                                          
002770*-----------------------------------------------------------------        
002780       1200-CARGAR-LEDGER-VIEJO.                                          
002790                                                                          
002800           READ ENT-MOVIMIENTOS-VIEJO.                                    
002810                                                                          
002820           EVALUATE TRUE                                                  
002830               WHEN FS-MVIEJO-OK                                          
002840                    PERFORM 1210-AGREGAR-A-TABLA                          
002850                       THRU 1210-AGREGAR-A-TABLA-FIN                      
002860               WHEN FS-MVIEJO-EOF                                         
002870                    CONTINUE                                              
002880               WHEN FS-MVIEJO-NFD                                         
002890                    SET FS-MVIEJO-EOF TO TRUE                             
002900               WHEN OTHER                                                 
002910                    DISPLAY 'ERROR AL LEER EL LEDGER VIEJO'               
002920                    DISPLAY 'FILE STATUS: ' FS-MOVTOS-VIEJO               
002930                    DISPLAY 'COD NUMERICO: ' FS-MVIEJO-NUM                
002940                    STOP RUN                                              
002950           END-EVALUATE.                                                  
002960                                                                          
002970       1200-CARGAR-LEDGER-VIEJO-FIN.                                      
002980           EXIT.                                                          
002990*-----------------------------------------------------------------        
003000       1210-AGREGAR-A-TABLA.                                              
003010                                                                          
003020           IF WS-CANT-LEDGER >= 500                                       
003030               DISPLAY 'LEDGER VIEJO EXCEDE LOS 500 RENGLONES, '          
003040                       'SE DESCARTA EL RESTO'                             
003050           ELSE                                                           
003060               ADD 1 TO WS-CANT-LEDGER                                    
003070               MOVE 'N'              TO WS-TAB-LED-BAJA-SI                
003080                                        (WS-CANT-LEDGER)                  
003090               MOVE WS-LED-TIPO-MOVTO                                     
003100                                  TO WS-TAB-LED-TIPO-MOVTO                
003110                                        (WS-CANT-LEDGER)                  
003120               MOVE WS-LED-DESCRIPCION                                    
003130                                  TO WS-TAB-LED-DESCRIPCION               
003140                                        (WS-CANT-LEDGER)                  
003150               MOVE WS-LED-IMPORTE                                        
003160                                  TO WS-TAB-LED-IMPORTE                   
003170                                        (WS-CANT-LEDGER)                  
003180               MOVE WS-LED-RUBRO  TO WS-TAB-LED-RUBRO                     
003190                                        (WS-CANT-LEDGER)                  
003200               MOVE WS-LED-FECHA  TO WS-TAB-LED-FECHA                     
003210                                        (WS-CANT-LEDGER)                  
003220           END-IF.                                                        
003230                                                                          
003240       1210-AGREGAR-A-TABLA-FIN.                                          
003250           EXIT.                                                          
003260*-----------------------------------------------------------------        
003270       2000-APLICAR-NOVEDADES.                                            
003280                                                                          
003290           IF WS-NOV-ES-BAJA                                              
003300               MOVE 'S' TO WS-NOVEDAD-VALIDA-SI                   RGB11039
003310               MOVE SPACES TO WS-MOTIVO-RECHAZO                   RGB11039
003320           ELSE                                                   RGB11039
003330               PERFORM 2200-VALIDAR-NOVEDAD                               
003340                  THRU 2200-VALIDAR-NOVEDAD-FIN                           
003350           END-IF.                                                RGB11039
003360                                                                          
003370           IF WS-NOVEDAD-VALIDA                                           
003380               EVALUATE TRUE                                              
003390                   WHEN WS-NOV-ES-ALTA                                    
003400                        PERFORM 3100-AGREGAR-MOVIMIENTO                   
003410                           THRU 3100-AGREGAR-MOVIMIENTO-FIN               
003420                   WHEN WS-NOV-ES-MODIF                                   
003430                        PERFORM 3200-MODIFICAR-MOVIMIENTO                 
003440                           THRU 3200-MODIFICAR-MOVIMIENTO-FIN             
003450                   WHEN WS-NOV-ES-BAJA                                    
003460                        PERFORM 3300-ELIMINAR-MOVIMIENTO                  
003470                           THRU 3300-ELIMINAR-MOVIMIENTO-FIN              
003480               END-EVALUATE                                               
003490           ELSE                                                           
003500               DISPLAY 'NOVEDAD RECHAZADA: ' WS-MOTIVO-RECHAZO            
003510           END-IF.                                                        
003520                                                                          
003530           PERFORM 2100-LEER-NOVEDAD                                      
003540              THRU 2100-LEER-NOVEDAD-FIN.                                 
003550                                                                          
003560       2000-APLICAR-NOVEDADES-FIN.                                        
003570           EXIT.                                                          
003580*-----------------------------------------------------------------        
003590       2100-LEER-NOVEDAD.                                                 
003600                                                                          
003610           READ ENT-NOVEDADES.                                            
003620                                                                          
003630           EVALUATE TRUE                                                  
003640               WHEN FS-NOV-OK                                             
003650                    CONTINUE                                              
003660               WHEN FS-NOV-EOF                                            
003670                    CONTINUE                                              
003680               WHEN OTHER                                                 
003690                    DISPLAY 'ERROR AL LEER NOVEDADES'                     
003700                    DISPLAY 'FILE STATUS: ' FS-NOVEDADES                  
003710                    STOP RUN                                              
003720           END-EVALUATE.                                                  
003730                                                                          
003740       2100-LEER-NOVEDAD-FIN.                                             
003750           EXIT.                                                          
003760*-----------------------------------------------------------------        
003770       2200-VALIDAR-NOVEDAD.                                              
003780                                                                          
003790           MOVE 'S' TO WS-NOVEDAD-VALIDA-SI.                              
003800           MOVE SPACES TO WS-MOTIVO-RECHAZO.                              
003810                                                                          
003820           IF WS-NOV-DESCRIPCION = SPACES                                 
003830               MOVE 'N' TO WS-NOVEDAD-VALIDA-SI                           
003840               MOVE 'DESCRIPCION EN BLANCO' TO WS-MOTIVO-RECHAZO          
003850           END-IF.                                                        
003860                                                                          
003870           IF WS-NOV-RUBRO = SPACES                                       
003880               MOVE 'N' TO WS-NOVEDAD-VALIDA-SI                           
003890               MOVE 'RUBRO/ORIGEN EN BLANCO' TO WS-MOTIVO-RECHAZO         
003900           END-IF.                                                        
003910                                                                          
003920           IF WS-NOV-IMPORTE NOT > ZEROES                                 
003930               MOVE 'N' TO WS-NOVEDAD-VALIDA-SI                           
003940               MOVE 'IMPORTE NO ES POSITIVO' TO WS-MOTIVO-RECHAZO         
003950           END-IF.                                                        
003960                                                                          
003970           IF WS-NOV-FECHA = ZEROES                                       
003980               MOVE 'N' TO WS-NOVEDAD-VALIDA-SI                           
003990               MOVE 'FECHA EN BLANCO' TO WS-MOTIVO-RECHAZO                
004000           ELSE                                                           
004010               PERFORM 2210-VALIDAR-FECHA-NOVEDAD                         
004020                  THRU 2210-VALIDAR-FECHA-NOVEDAD-FIN                     
004030           END-IF.                                                        
004040                                                                          
004050       2200-VALIDAR-NOVEDAD-FIN.                                          
004060           EXIT.                                                          
004070*-----------------------------------------------------------------        
004080       2210-VALIDAR-FECHA-NOVEDAD.                                        
004090                                                                          
004100           MOVE WS-NOV-FECHA TO WS-VAL-FECHA-I.                           
004110                                                                          
004120           CALL 'CLVALFEC' USING WS-VAL-FECHA-INTERFAZ.                   
004130                                                                          
004140           IF WS-VAL-VALIDACION-O NOT = 'S'                               
004150               MOVE 'N' TO WS-NOVEDAD-VALIDA-SI                           
004160               MOVE WS-VAL-DES-ERROR-O TO WS-MOTIVO-RECHAZO               
004170           END-IF.                                                        
004180                                                                          
004190       2210-VALIDAR-FECHA-NOVEDAD-FIN.                                    
004200           EXIT.                                                          
004210*-----------------------------------------------------------------        
004220       3100-AGREGAR-MOVIMIENTO.                                           
004230                                                                          
004240           IF WS-CANT-LEDGER >= 500                                       
004250               MOVE 'N' TO WS-NOVEDAD-VALIDA-SI                           
004260               DISPLAY 'NO SE PUEDE DAR DE ALTA: LEDGER LLENO'            
004270           ELSE                                                           
004280               ADD 1 TO WS-CANT-LEDGER                                    
004290               MOVE 'N' TO WS-TAB-LED-BAJA-SI (WS-CANT-LEDGER)            
004300               MOVE WS-NOV-TIPO-MOVTO TO                                  
004310                       WS-TAB-LED-TIPO-MOVTO (WS-CANT-LEDGER)             
004320               MOVE WS-NOV-DESCRIPCION TO                                 
004330                       WS-TAB-LED-DESCRIPCION (WS-CANT-LEDGER)            
004340               MOVE WS-NOV-IMPORTE TO                                     
004350                       WS-TAB-LED-IMPORTE (WS-CANT-LEDGER)                
004360               MOVE WS-NOV-RUBRO TO                                       
004370                       WS-TAB-LED-RUBRO (WS-CANT-LEDGER)                  
004380               MOVE WS-NOV-FECHA TO                                       
004390                       WS-TAB-LED-FECHA (WS-CANT-LEDGER)                  
004400           END-IF.                                                        
004410                                                                          
004420       3100-AGREGAR-MOVIMIENTO-FIN.                                       
004430           EXIT.                                                          
004440*-----------------------------------------------------------------        
004450       3200-MODIFICAR-MOVIMIENTO.                                         
004460                                                                          
004470           PERFORM 3900-BUSCAR-RENGLON                                    
004480              THRU 3900-BUSCAR-RENGLON-FIN.                               
004490                                                                          
004500           IF WS-RENGLON-ENCONTRADO                                       
004510               MOVE WS-NOV-TIPO-MOVTO                                     
004520                        TO WS-TAB-LED-TIPO-MOVTO (WS-SUBI-LEDGER)         
004530               MOVE WS-NOV-DESCRIPCION                                    
004540                        TO WS-TAB-LED-DESCRIPCION (WS-SUBI-LEDGER)        
004550               MOVE WS-NOV-IMPORTE                                        
004560                        TO WS-TAB-LED-IMPORTE (WS-SUBI-LEDGER)            
004570               MOVE WS-NOV-RUBRO                                          
004580                        TO WS-TAB-LED-RUBRO (WS-SUBI-LEDGER)              
004590               MOVE WS-NOV-FECHA                                          
004600                        TO WS-TAB-LED-FECHA (WS-SUBI-LEDGER)              
004610           ELSE                                                           
004620               DISPLAY 'RENGLON A MODIFICAR NO EXISTE: '                  
004630                       WS-NOV-RENGLON                                     
004640           END-IF.                                                        
004650                                                                          
004660       3200-MODIFICAR-MOVIMIENTO-FIN.                                     
004670           EXIT.                                                          
004680*-----------------------------------------------------------------        
004690       3300-ELIMINAR-MOVIMIENTO.                                          
004700                                                                          
004710           PERFORM 3900-BUSCAR-RENGLON                                    
004720              THRU 3900-BUSCAR-RENGLON-FIN.                               
004730                                                                          
004740           IF WS-RENGLON-ENCONTRADO                                       
004750               SET WS-TAB-LED-DADO-BAJA (WS-SUBI-LEDGER) TO TRUE          
004760           ELSE                                                           
004770               DISPLAY 'RENGLON A ELIMINAR NO EXISTE: '                   
004780                       WS-NOV-RENGLON                                     
004790           END-IF.                                                        
004800                                                                          
004810       3300-ELIMINAR-MOVIMIENTO-FIN.                                      
004820           EXIT.                                                          
004830*-----------------------------------------------------------------        
004840       3900-BUSCAR-RENGLON.                                               
004850                                                                          
004860           MOVE 'N' TO WS-RENGLON-ENCONTRADO-SI.                          
004870           MOVE WS-NOV-RENGLON TO WS-SUBI-LEDGER.                         
004880                                                                          
004890           IF WS-SUBI-LEDGER > 0                                          
004900              AND WS-SUBI-LEDGER <= WS-CANT-LEDGER                        
004910               IF NOT WS-TAB-LED-DADO-BAJA (WS-SUBI-LEDGER)               
004920                   MOVE 'S' TO WS-RENGLON-ENCONTRADO-SI                   
004930               END-IF                                                     
004940           END-IF.                                                        
004950                                                                          
004960       3900-BUSCAR-RENGLON-FIN.                                           
004970           EXIT.                                                          
004980*-----------------------------------------------------------------        
004990       4000-GRABAR-LEDGER-NUEVO.                                          
005000                                                                          
005010           OPEN OUTPUT SAL-MOVIMIENTOS-NUEVO.                             
005020           IF NOT FS-MNUEVO-OK                                            
005030               DISPLAY 'ERROR AL ABRIR EL LEDGER NUEVO: '                 
005040                       FS-MOVTOS-NUEVO                                    
005050               STOP RUN                                                   
005060           END-IF.                                                        
005070                                                                          
005080           PERFORM 4050-GRABAR-SI-VIGENTE                                 
005090              THRU 4050-GRABAR-SI-VIGENTE-FIN                             
005100             VARYING WS-SUBI-LEDGER FROM 1 BY 1                           
005110               UNTIL WS-SUBI-LEDGER > WS-CANT-LEDGER.                     
005120                                                                          
005130           CLOSE SAL-MOVIMIENTOS-NUEVO.                                   
005140                                                                          
005150       4000-GRABAR-LEDGER-NUEVO-FIN.                                      
005160           EXIT.                                                          
005170*-----------------------------------------------------------------        
005180*   DEJA EL LEDGER RECIEN GRABADO (MOVNUEVO.SEQ) EN EL LUGAR DEL  CVM09020
005190*   LEDGER VIEJO (MOVIMIENTOS.SEQ), YA CERRADO, PARA QUE LA       CVM09020
005200*   PROXIMA CORRIDA LO ENCUENTRE CON SU NOMBRE DE SIEMPRE.        CVM09020
005210*-----------------------------------------------------------------CVM09020
005220       4500-RENOMBRAR-LEDGER.                                     CVM09020
005230                                                                          
005240           CALL 'CBL_DELETE_FILE' USING WS-REN-LEDGER-VIEJO.      CVM09020
005250           MOVE RETURN-CODE TO WS-REN-CODIGO-RC.                  CVM09020
005260                                                                          
005270           CALL 'CBL_RENAME_FILE' USING WS-REN-LEDGER-NUEVO       CVM09020
005280               WS-REN-LEDGER-VIEJO.                               CVM09020
005290           MOVE RETURN-CODE TO WS-REN-CODIGO-RC.                  CVM09020
005300                                                                          
005310           IF WS-REN-CODIGO-RC NOT = ZERO                         CVM09020
005320               DISPLAY 'ERROR AL RENOMBRAR EL LEDGER NUEVO: '     CVM09020
005330                       WS-REN-CODIGO-RC                           CVM09020
005340               STOP RUN                                           CVM09020
005350           END-IF.                                                CVM09020
005360                                                                          
005370       4500-RENOMBRAR-LEDGER-FIN.                                 CVM09020
005380           EXIT.                                                  CVM09020
005390*-----------------------------------------------------------------        
005400       4050-GRABAR-SI-VIGENTE.                                            
005410                                                                          
005420           IF NOT WS-TAB-LED-DADO-BAJA (WS-SUBI-LEDGER)                   
005430               PERFORM 4100-GRABAR-RENGLON-NUEVO                          
005440                  THRU 4100-GRABAR-RENGLON-NUEVO-FIN                      
005450           END-IF.                                                        
005460                                                                          
005470       4050-GRABAR-SI-VIGENTE-FIN.                                        
005480           EXIT.                                                          
005490*-----------------------------------------------------------------        
005500       4100-GRABAR-RENGLON-NUEVO.                                         
005510                                                                          
005520           MOVE SPACES TO WS-SAL-MOVIMIENTO-NUEVO.                        
005530           MOVE WS-TAB-LED-TIPO-MOVTO (WS-SUBI-LEDGER)                    
005540                                    TO WS-SMN-TIPO-MOVTO.                 
005550           MOVE WS-TAB-LED-DESCRIPCION (WS-SUBI-LEDGER)                   
005560                                    TO WS-SMN-DESCRIPCION.                
005570           MOVE WS-TAB-LED-IMPORTE (WS-SUBI-LEDGER)                       
005580                                    TO WS-SMN-IMPORTE.                    
005590           MOVE WS-TAB-LED-RUBRO (WS-SUBI-LEDGER)                         
005600                                    TO WS-SMN-RUBRO.                      
005610           MOVE WS-TAB-LED-FECHA (WS-SUBI-LEDGER)                         
005620                                    TO WS-SMN-FECHA.                      
005630                                                                          
005640           WRITE WS-SAL-MOVIMIENTO-NUEVO.                                 
005650                                                                          
005660       4100-GRABAR-RENGLON-NUEVO-FIN.                                     
005670           EXIT.                                                          
005680*-----------------------------------------------------------------        
005690       5000-LISTAR-DESCENDENTE.                                           
005700                                                                          
005710           OPEN OUTPUT SAL-LISTADO.                                       
005720           IF NOT FS-LISTADO-OK                                           
005730               DISPLAY 'ERROR AL ABRIR EL LISTADO: ' FS-LISTADO           
005740               STOP RUN                                                   
005750           END-IF.                                                        
005760                                                                          
005770           PERFORM 5100-ORDENAR-POR-FECHA                                 
005780              THRU 5100-ORDENAR-POR-FECHA-FIN.                            
005790                                                                          
005800           PERFORM 5050-LISTAR-SI-VIGENTE                                 
005810              THRU 5050-LISTAR-SI-VIGENTE-FIN                             
005820             VARYING WS-SUBI-LEDGER FROM 1 BY 1                           
005830               UNTIL WS-SUBI-LEDGER > WS-CANT-LEDGER.                     
005840                                                                          
005850           CLOSE SAL-LISTADO.                                             
005860                                                                          
005870       5000-LISTAR-DESCENDENTE-FIN.                                       
005880           EXIT.                                                          
005890*-----------------------------------------------------------------        
005900       5050-LISTAR-SI-VIGENTE.                                            
005910                                                                          
005920           IF NOT WS-TAB-LED-DADO-BAJA (WS-SUBI-LEDGER)                   
005930               PERFORM 5200-IMPRIMIR-RENGLON-LISTADO                      
005940                  THRU 5200-IMPRIMIR-RENGLON-LISTADO-FIN                  
005950           END-IF.                                                        
005960                                                                          
005970       5050-LISTAR-SI-VIGENTE-FIN.                                        
005980           EXIT.                                                          
005990*-----------------------------------------------------------------        
006000       5100-ORDENAR-POR-FECHA.                                            
006010                                                                          
006020           SET WS-HUBO-INTERCAMBIO TO TRUE.                               
006030                                                                          
006040           PERFORM 5110-PASADA-DE-ORDEN                                   
006050              THRU 5110-PASADA-DE-ORDEN-FIN                               
006060              UNTIL NOT WS-HUBO-INTERCAMBIO.                              
006070                                                                          
006080       5100-ORDENAR-POR-FECHA-FIN.                                        
006090           EXIT.                                                          
006100*-----------------------------------------------------------------        
006110       5110-PASADA-DE-ORDEN.                                              
006120                                                                          
006130           MOVE 'N' TO WS-HUBO-INTERCAMBIO-SI.                            
006140                                                                          
006150           PERFORM 5115-COMPARAR-Y-CANJEAR                                
006160              THRU 5115-COMPARAR-Y-CANJEAR-FIN                            
006170             VARYING WS-SUBI-LEDGER FROM 1 BY 1                           
006180               UNTIL WS-SUBI-LEDGER >= WS-CANT-LEDGER.                    
006190                                                                          
006200       5110-PASADA-DE-ORDEN-FIN.                                          
006210           EXIT.                                                          
006220*-----------------------------------------------------------------        
006230       5115-COMPARAR-Y-CANJEAR.                                           
006240                                                                          
006250           COMPUTE WS-SUBJ-LEDGER = WS-SUBI-LEDGER + 1.                   
006260                                                                          
006270           IF WS-TAB-LED-FECHA (WS-SUBI-LEDGER) <                         
006280              WS-TAB-LED-FECHA (WS-SUBJ-LEDGER)                           
006290               PERFORM 5120-CANJEAR-RENGLONES                             
006300                  THRU 5120-CANJEAR-RENGLONES-FIN                         
006310               MOVE 'S' TO WS-HUBO-INTERCAMBIO-SI                         
006320           END-IF.                                                        
006330                                                                          
006340       5115-COMPARAR-Y-CANJEAR-FIN.                                       
006350           EXIT.                                                          
006360*-----------------------------------------------------------------        
006370       5120-CANJEAR-RENGLONES.                                            
006380                                                                          
006390           MOVE WS-TAB-LEDGER (WS-SUBI-LEDGER)                            
006400                            TO WS-TAB-LEDGER-AUX.                         
006410           MOVE WS-TAB-LEDGER (WS-SUBJ-LEDGER)                            
006420                            TO WS-TAB-LEDGER (WS-SUBI-LEDGER).            
006430           MOVE WS-TAB-LEDGER-AUX                                         
006440                            TO WS-TAB-LEDGER (WS-SUBJ-LEDGER).            
006450                                                                          
006460       5120-CANJEAR-RENGLONES-FIN.                                        
006470           EXIT.                                                          
006480*-----------------------------------------------------------------        
006490       5200-IMPRIMIR-RENGLON-LISTADO.                                     
006500                                                                          
006510           MOVE SPACES TO WS-LISTADO-RENGLON.                             
006520           MOVE WS-TAB-LED-TIPO-MOVTO (WS-SUBI-LEDGER)                    
006530                                    TO WS-LR-TIPO-MOVTO.                  
006540           MOVE WS-TAB-LED-DESCRIPCION (WS-SUBI-LEDGER)                   
006550                                    TO WS-LR-DESCRIPCION.                 
006560           MOVE WS-TAB-LED-IMPORTE (WS-SUBI-LEDGER)                       
006570                                    TO WS-LR-IMPORTE.                     
006580           MOVE WS-TAB-LED-RUBRO (WS-SUBI-LEDGER)                         
006590                                    TO WS-LR-RUBRO.                       
006600           MOVE WS-TAB-LED-FECHA (WS-SUBI-LEDGER)                         
006610                                    TO WS-FECHA-COPIA.                    
006620           MOVE WS-FC-AAAA TO WS-LR-FEC-AAAA.                             
006630           MOVE WS-FC-MM   TO WS-LR-FEC-MM.                               
006640           MOVE WS-FC-DD   TO WS-LR-FEC-DD.                               
006650                                                                          
006660           WRITE WS-SAL-LISTADO FROM WS-LISTADO-RENGLON.                  
006670                                                                          
006680       5200-IMPRIMIR-RENGLON-LISTADO-FIN.                                 
006690           EXIT.                                                          
006700*-----------------------------------------------------------------        
006710       6000-FINALIZAR-PROGRAMA.                                           
006720                                                                          
006730           CLOSE ENT-NOVEDADES.                                           
006740                                                                          
006750       6000-FINALIZAR-PROGRAMA-FIN.                                       
006760           EXIT.                                                          
