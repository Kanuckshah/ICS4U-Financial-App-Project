000100*****************************************************************         
000110* PROGRAMA .......: FINPROC2                                              
000120* SISTEMA ........: SEGUIMIENTO FINANCIERO DEL ALUMNO                     
000130* FUNCION ........: INFORME MENSUAL (CORTE POR ANIO/MES SOBRE EL          
000140*                    ARCHIVO DE MOVIMIENTOS ORDENADO POR FECHA) E         
000150*                    INFORME DE RUBROS (ACUMULADO DE EGRESOS POR          
000160*                    RUBRO, ORDENADO DESCENDENTE POR IMPORTE).            
000170*-----------------------------------------------------------------        
000180* HISTORIAL DE CAMBIOS                                                    
000190*-----------------------------------------------------------------        
000200* FECHA     PROG  PEDIDO     DESCRIPCION                                  
000210* --------  ----  ---------  -----------------------------------          
000220* 121193    CPM   ALTA-0501  VERSION INICIAL: INFORME MENSUAL E           
000230*                            INFORME DE RUBROS PEDIDOS POR                
000240*                            CONTADURIA.                                  
000250* 171195    CPM   MANT-0560  SE AGREGA RENGLON DE TOTALES GENE-           
000260*                            RALES AL PIE DEL INFORME MENSUAL.            
000270* 090397    NBG   MANT-0602  SE LIMITA LA TABLA DE RUBROS A 30            
000280*                            ENTRADAS Y SE AVISA POR CONSOLA SI           
000290*                            SE LLENA (PEDIDO DE AUDITORIA).              
000300* 300998    SUV   Y2K-0004   REVISION DEL AMBITO 2000: LA FECHA           
000310*                            DEL MOVIMIENTO YA VIAJA EN AAAAMMDD          
000320*                            DE 8 DIGITOS.  SIN CAMBIOS DE CODIGO.        
000330* 170100    CVM   AUDIT-0012 CIERRE DE LA AUDITORIA DE SISTEMAS           
000340*                            DEL AMBITO 2000 SOBRE TODO EL                
000350*                            SEGUIMIENTO FINANCIERO.  SIN CAMBIOS         
000360*                            DE CODIGO.                                   
000370*-----------------------------------------------------------------        
000380       IDENTIFICATION DIVISION.                                           
000390       PROGRAM-ID.    FINPROC2.                                           
000400       AUTHOR.        C. PERDIGUERA.                                      
000410       INSTALLATION.  DEPTO SISTEMAS - CATEDRA SISTEMAS LEGADOS.          
000420       DATE-WRITTEN.  12-11-1993.                                         
000430       DATE-COMPILED.                                                     
000440       SECURITY.      USO INTERNO DEL AREA DE SISTEMAS.                   
000450*-----------------------------------------------------------------        
000460       ENVIRONMENT DIVISION.                                              
000470       CONFIGURATION SECTION.                                             
000480       SPECIAL-NAMES.                                                     
000490           C01 IS TOP-OF-FORM.                                            
000500                                                                          
000510       INPUT-OUTPUT SECTION.                                              
000520                                                                          
000530       FILE-CONTROL.                                                      
000540                                                                          
000550           SELECT ENT-MOVIMIENTOS                                         
000560               ASSIGN TO '../MOVIMIENTOS.SEQ'                             
000570               ORGANIZATION IS LINE SEQUENTIAL                            
000580               FILE STATUS IS FS-MOVIMIENTOS.                             
000590                                                                          
000600           SELECT SAL-INFMES                                              
000610               ASSIGN TO '../INFMES.TXT'                                  
000620               ORGANIZATION IS LINE SEQUENTIAL                            
000630               FILE STATUS IS FS-INFMES.                                  
000640                                                                          
000650           SELECT SAL-INFRUBRO                                            
000660               ASSIGN TO '../INFRUBRO.TXT'                                
000670               ORGANIZATION IS LINE SEQUENTIAL                            
000680               FILE STATUS IS FS-INFRUBRO.                                
000690*-----------------------------------------------------------------        
000700       DATA DIVISION.                                                     
000710                                                                          
000720       FILE SECTION.                                                      
000730                                                                          
000740       FD  ENT-MOVIMIENTOS.                                               
000750           COPY TRNRECD.                                                  
000760                                                                          
000770       FD  SAL-INFMES.                                                    
000780       01  WS-SAL-INFMES                   PIC X(80).                     
000790                                                                          
000800       FD  SAL-INFRUBRO.                                                  
000810       01  WS-SAL-INFRUBRO                 PIC X(80).                     
000820*-----------------------------------------------------------------        
000830       WORKING-STORAGE SECTION.                                           
000840                                                                          
000850       01  FS-STATUS.                                                     
000860*-----------------------------------------------------------------        
000870*   FILE STATUS DE LOS ARCHIVOS DE ESTE INFORMADOR                        
000880*-----------------------------------------------------------------        
000890           05  FS-MOVIMIENTOS              PIC X(2).                      
000900               88  FS-MOVTOS-OK                VALUE '00'.                
000910               88  FS-MOVTOS-EOF               VALUE '10'.                
000920               88  FS-MOVTOS-NFD               VALUE '35'.                
000930           05  FS-INFMES                   PIC X(2).                      
000940               88  FS-INFMES-OK                VALUE '00'.                
000950           05  FS-INFRUBRO                 PIC X(2).                      
000960               88  FS-INFRUBRO-OK              VALUE '00'.                
000970                                                                          
000980       01  FS-STATUS-R REDEFINES FS-STATUS.                               
000990           05  FS-MOVTOS-NUM               PIC 9(02).                     
001000           05  FILLER                      PIC X(04).                     
001010                                                                          
001020       COPY RPTLINES.                                                     
001030                                                                          
001040*-----------------------------------------------------------------        
001050*    ARMADO DEL ANIO-MES PARA EL CORTE Y PARA EL RENGLON IMPRESO          
001060*-----------------------------------------------------------------        
001070       01  WS-ANIOMES-ARMADO.                                             
001080           05  WS-AM-AAAA                  PIC 9(04).                     
001090           05  WS-AM-GUION                 PIC X(01) VALUE '-'.           
001100           05  WS-AM-MM                    PIC 9(02).                     
001110       01  WS-ANIOMES-ARMADO-R REDEFINES                                  
001120               WS-ANIOMES-ARMADO.                                         
001130           05  WS-AM-AAAAMM-N              PIC 9(06).                     
001140           05  FILLER                      PIC X(01).                     
001150                                                                          
001160       01  WS-ANIOMES-ANTERIOR             PIC 9(06) VALUE ZEROES.        
001170       01  WS-ANIOMES-ANTERIOR-R REDEFINES                                
001180               WS-ANIOMES-ANTERIOR.                                       
001190           05  WS-AA-AAAA                  PIC 9(04).                     
001200           05  WS-AA-MM                    PIC 9(02).                     
001210                                                                          
001220*-----------------------------------------------------------------        
001230*    ACUMULADORES DEL CORTE MENSUAL Y DE LOS TOTALES GENERALES            
001240*-----------------------------------------------------------------        
001250       01  WS-ACUM-MES.                                                   
001260           05  WS-MES-ACUM-INGRESOS    PIC 9(09)V99 VALUE ZEROES.         
001270           05  WS-MES-ACUM-EGRESOS     PIC 9(09)V99 VALUE ZEROES.         
001280           05  WS-MES-ACUM-CANT        PIC 9(05) COMP VALUE ZERO.         
001290           05  FILLER                  PIC X(05) VALUE SPACES.            
001300                                                                          
001310       01  WS-ACUM-GENERAL.                                               
001320           05  WS-GRAL-INGRESOS        PIC 9(09)V99 VALUE ZEROES.         
001330           05  WS-GRAL-EGRESOS         PIC 9(09)V99 VALUE ZEROES.         
001340           05  WS-GRAL-CANT            PIC 9(05) COMP VALUE ZERO.         
001350           05  FILLER                  PIC X(05) VALUE SPACES.            
001360                                                                          
001370*-----------------------------------------------------------------        
001380*    TABLA DE RUBROS PARA EL INFORME DE EGRESOS POR CATEGORIA             
001390*-----------------------------------------------------------------        
001400       01  WS-TABLA-RUBROS.                                               
001410           05  WS-TAB-RUBRO OCCURS 30 TIMES.                              
001420               10  WS-TAB-RUBRO-NOMBRE     PIC X(15) VALUE SPACES.        
001430               10  WS-TAB-RUBRO-IMPORTE PIC 9(09)V99 VALUE ZERO.          
001440               10  WS-TAB-RUBRO-PORCENT    PIC 9(03)V9 VALUE ZERO.        
001450                                                                          
001460       77  WS-CANT-RUBROS               PIC 9(02) COMP VALUE ZERO.        
001470       77  WS-SUBI-RUBRO                PIC 9(02) COMP VALUE ZERO.        
001480       77  WS-SUBJ-RUBRO                PIC 9(02) COMP VALUE ZERO.        
001490       77  WS-RUBRO-ENCONTRADO-SI       PIC X(01) VALUE 'N'.              
001500           88  WS-RUBRO-ENCONTRADO          VALUE 'S'.                    
001510       77  WS-HUBO-INTERCAMBIO-SI       PIC X(01) VALUE 'N'.              
001520           88  WS-HUBO-INTERCAMBIO          VALUE 'S'.                    
001530                                                                          
001540       01  WS-TAB-RUBRO-AUX.                                              
001550           05  WS-AUX-NOMBRE               PIC X(15).                     
001560           05  WS-AUX-IMPORTE              PIC 9(09)V99.                  
001570           05  WS-AUX-PORCENT              PIC 9(03)V9.                   
001580*-----------------------------------------------------------------        
001590       PROCEDURE DIVISION.                                                
001600*-----------------------------------------------------------------        
001610                                                                          
001620           PERFORM 1000-INICIAR-PROGRAMA                                  
001630              THRU 1000-INICIAR-PROGRAMA-FIN.                             
001640                                                                          
001650           PERFORM 2000-PROCESAR-MOVIMIENTOS                              
001660              THRU 2000-PROCESAR-MOVIMIENTOS-FIN                          
001670             UNTIL FS-MOVTOS-EOF.                                         
001680                                                                          
001690           PERFORM 2700-CERRAR-ULTIMO-MES                                 
001700              THRU 2700-CERRAR-ULTIMO-MES-FIN.                            
001710                                                                          
001720           PERFORM 2800-INFORMAR-TOTALES-GRALES                           
001730              THRU 2800-INFORMAR-TOTALES-GRALES-FIN.                      
001740                                                                          
001750           PERFORM 3000-CALCULAR-PORCENTAJES                              
001760              THRU 3000-CALCULAR-PORCENTAJES-FIN.                         
001770                                                                          
001780           PERFORM 3100-ORDENAR-RUBROS                                    
001790              THRU 3100-ORDENAR-RUBROS-FIN.                               
001800                                                                          
001810           PERFORM 3200-INFORMAR-RUBROS                                   
001820              THRU 3200-INFORMAR-RUBROS-FIN.                              
001830                                                                          
001840           PERFORM 6000-FINALIZAR-PROGRAMA                                
001850              THRU 6000-FINALIZAR-PROGRAMA-FIN.                           
001860                                                                          
001870           STOP RUN.                                                      
001880*-----------------------------------------------------------------        
001890       1000-INICIAR-PROGRAMA.                                             
001900                                                                          
001910           PERFORM 1100-ABRIR-ARCHIVOS                                    
001920              THRU 1100-ABRIR-ARCHIVOS-FIN.                               
001930                                                                          
001940           PERFORM 2100-LEER-MOVIMIENTO                                   
001950              THRU 2100-LEER-MOVIMIENTO-FIN.                              
001960                                                                          
001970       1000-INICIAR-PROGRAMA-FIN.                                         
001980           EXIT.                                                          
001990*-----------------------------------------------------------------        
002000       1100-ABRIR-ARCHIVOS.                                               
002010                                                                          
002020           OPEN INPUT  ENT-MOVIMIENTOS.                                   
002030           OPEN OUTPUT SAL-INFMES.                                        
002040           OPEN OUTPUT SAL-INFRUBRO.                                      
002050                                                                          
002060           IF NOT FS-MOVTOS-OK                                            
002070               DISPLAY 'ERROR AL ABRIR ARCHIVO DE MOVIMIENTOS: '          
002080                                            FS-MOVIMIENTOS                
002090               STOP RUN                                                   
002100           END-IF.                                                        
002110                                                                          
002120           IF NOT FS-INFMES-OK                                            
002130               DISPLAY 'ERROR AL ABRIR INFORME MENSUAL: '                 
002140                                            FS-INFMES                     
002150               STOP RUN                                                   
002160           END-IF.                                                        
002170                                                                          
002180           IF NOT FS-INFRUBRO-OK                                          
002190               DISPLAY 'ERROR AL ABRIR INFORME DE RUBROS: '               
002200                                            FS-INFRUBRO                   
002210               STOP RUN                                                   
002220           END-IF.                                                        
002230                                                                          
002240       1100-ABRIR-ARCHIVOS-FIN.                                           
002250           EXIT.                                                          
002260*-----------------------------------------------------------------        
002270       2000-PROCESAR-MOVIMIENTOS.                                         
002280                                                                          
002290           MOVE WS-LED-FEC-AAAA TO WS-AM-AAAA.                            
002300           MOVE WS-LED-FEC-MM   TO WS-AM-MM.                              
002310                                                                          
002320           IF WS-AM-AAAAMM-N NOT = WS-ANIOMES-ANTERIOR                    
002330               PERFORM 2600-ROMPER-MES                                    
002340                  THRU 2600-ROMPER-MES-FIN                                
002350           END-IF.                                                        
002360                                                                          
002370           PERFORM 2500-ACUMULAR-MES-Y-GRAL                               
002380              THRU 2500-ACUMULAR-MES-Y-GRAL-FIN.                          
002390                                                                          
002400           IF WS-LED-ES-EGRESO                                            
002410               PERFORM 2650-ACUMULAR-RUBRO                                
002420                  THRU 2650-ACUMULAR-RUBRO-FIN                            
002430           END-IF.                                                        
002440                                                                          
002450           PERFORM 2100-LEER-MOVIMIENTO                                   
002460              THRU 2100-LEER-MOVIMIENTO-FIN.                              
002470                                                                          
002480       2000-PROCESAR-MOVIMIENTOS-FIN.                                     
002490           EXIT.                                                          
002500*-----------------------------------------------------------------        
002510       2100-LEER-MOVIMIENTO.                                              
002520                                                                          
002530           READ ENT-MOVIMIENTOS.                                          
002540                                                                          
002550           EVALUATE TRUE                                                  
002560               WHEN FS-MOVTOS-OK                                          
002570                    CONTINUE                                              
002580               WHEN FS-MOVTOS-EOF                                         
002590                    CONTINUE                                              
002600               WHEN OTHER                                                 
002610                    DISPLAY 'ERROR AL LEER ARCHIVO DE MOVIMIENTOS'        
002620                    DISPLAY 'FILE STATUS: ' FS-MOVIMIENTOS                
002630                    DISPLAY 'COD NUMERICO: ' FS-MOVTOS-NUM                
002640                    STOP RUN                                              
002650           END-EVALUATE.                                                  
002660                                                                          
002670       2100-LEER-MOVIMIENTO-FIN.                                          
002680           EXIT.                                                          
002690*-----------------------------------------------------------------        
002700       2500-ACUMULAR-MES-Y-GRAL.                                          
002710                                                                          
002720           IF WS-LED-ES-INGRESO                                           
002730               ADD WS-LED-IMPORTE TO WS-MES-ACUM-INGRESOS                 
002740               ADD WS-LED-IMPORTE TO WS-GRAL-INGRESOS                     
002750           ELSE                                                           
002760               ADD WS-LED-IMPORTE TO WS-MES-ACUM-EGRESOS                  
002770               ADD WS-LED-IMPORTE TO WS-GRAL-EGRESOS                      
002780           END-IF.                                                        
002790                                                                          
002800           ADD 1 TO WS-MES-ACUM-CANT.                                     
002810           ADD 1 TO WS-GRAL-CANT.                                         
002820                                                                          
002830       2500-ACUMULAR-MES-Y-GRAL-FIN.                                      
002840           EXIT.                                                          
002850*-----------------------------------------------------------------        
002860       2600-ROMPER-MES.                                                   
002870                                                                          
002880           IF WS-GRAL-CANT NOT = ZERO                                     
002890               PERFORM 2610-IMPRIMIR-RENGLON-MES                          
002900                  THRU 2610-IMPRIMIR-RENGLON-MES-FIN                      
002910           END-IF.                                                        
002920                                                                          
002930           MOVE ZEROES TO WS-MES-ACUM-INGRESOS,                           
002940                           WS-MES-ACUM-EGRESOS,                           
002950                           WS-MES-ACUM-CANT.                              
002960           MOVE WS-AM-AAAAMM-N TO WS-ANIOMES-ANTERIOR.                    
002970                                                                          
002980       2600-ROMPER-MES-FIN.                                               
002990           EXIT.                                                          
003000*-----------------------------------------------------------------        
003010       2610-IMPRIMIR-RENGLON-MES.                                         
003020                                                                          
003030           MOVE WS-AA-AAAA          TO WS-AM-AAAA.                        
003040           MOVE WS-AA-MM            TO WS-AM-MM.                          
003050           MOVE WS-ANIOMES-ARMADO   TO WS-MES-ANIOMES.                    
003060           MOVE WS-MES-ACUM-INGRESOS TO WS-MES-INGRESOS.                  
003070           MOVE WS-MES-ACUM-EGRESOS  TO WS-MES-EGRESOS.                   
003080           COMPUTE WS-MES-NETO =                                          
003090               WS-MES-ACUM-INGRESOS - WS-MES-ACUM-EGRESOS.                
003100           MOVE WS-MES-ACUM-CANT    TO WS-MES-CANT-MOVTOS.                
003110                                                                          
003120           MOVE WS-SAL-RENGLON-MES  TO WS-SAL-INFMES.                     
003130           WRITE WS-SAL-INFMES.                                           
003140                                                                          
003150       2610-IMPRIMIR-RENGLON-MES-FIN.                                     
003160           EXIT.                                                          
003170*-----------------------------------------------------------------        
003180       2650-ACUMULAR-RUBRO.                                               
003190                                                                          
003200           MOVE 'N' TO WS-RUBRO-ENCONTRADO-SI.                            
003210           MOVE 1   TO WS-SUBI-RUBRO.                                     
003220                                                                          
003230           PERFORM 2660-BUSCAR-RUBRO                                      
003240              THRU 2660-BUSCAR-RUBRO-FIN                                  
003250             VARYING WS-SUBI-RUBRO FROM 1 BY 1                            
003260               UNTIL WS-SUBI-RUBRO > WS-CANT-RUBROS                       
003270                  OR WS-RUBRO-ENCONTRADO.                                 
003280                                                                          
003290           IF NOT WS-RUBRO-ENCONTRADO                                     
003300               PERFORM 2670-AGREGAR-RUBRO                                 
003310                  THRU 2670-AGREGAR-RUBRO-FIN                             
003320           END-IF.                                                        
003330                                                                          
003340       2650-ACUMULAR-RUBRO-FIN.                                           
003350           EXIT.                                                          
003360*-----------------------------------------------------------------        
003370       2660-BUSCAR-RUBRO.                                                 
003380                                                                          
003390           IF WS-TAB-RUBRO-NOMBRE (WS-SUBI-RUBRO) = WS-LED-RUBRO          
003400               ADD WS-LED-IMPORTE TO                                      
003410                   WS-TAB-RUBRO-IMPORTE (WS-SUBI-RUBRO)                   
003420               MOVE 'S' TO WS-RUBRO-ENCONTRADO-SI                         
003430           END-IF.                                                        
003440                                                                          
003450       2660-BUSCAR-RUBRO-FIN.                                             
003460           EXIT.                                                          
003470*-----------------------------------------------------------------        
003480       2670-AGREGAR-RUBRO.                                                
003490                                                                          
003500           IF WS-CANT-RUBROS >= 30                                        
003510               DISPLAY 'TABLA DE RUBROS LLENA, SE DESCARTA: '             
003520                                            WS-LED-RUBRO                  
003530           ELSE                                                           
003540               ADD 1 TO WS-CANT-RUBROS                                    
003550               MOVE WS-LED-RUBRO   TO                                     
003560                    WS-TAB-RUBRO-NOMBRE (WS-CANT-RUBROS)                  
003570               MOVE WS-LED-IMPORTE TO                                     
003580                    WS-TAB-RUBRO-IMPORTE (WS-CANT-RUBROS)                 
003590           END-IF.                                                        
003600                                                                          
003610       2670-AGREGAR-RUBRO-FIN.                                            
003620           EXIT.                                                          
003630*-----------------------------------------------------------------        
003640       2700-CERRAR-ULTIMO-MES.                                            
003650                                                                          
003660           IF WS-MES-ACUM-CANT NOT = ZERO                                 
003670               PERFORM 2610-IMPRIMIR-RENGLON-MES                          
003680                  THRU 2610-IMPRIMIR-RENGLON-MES-FIN                      
003690           END-IF.                                                        
003700                                                                          
003710       2700-CERRAR-ULTIMO-MES-FIN.                                        
003720           EXIT.                                                          
003730*-----------------------------------------------------------------        
003740       2800-INFORMAR-TOTALES-GRALES.                                      
003750                                                                          
003760           MOVE WS-RES-SEPARADOR    TO WS-SAL-INFMES.                     
003770           WRITE WS-SAL-INFMES.                                           
003780                                                                          
003790           MOVE 'TOTALES'           TO WS-MES-ANIOMES.                    
003800           MOVE WS-GRAL-INGRESOS    TO WS-MES-INGRESOS.                   
003810           MOVE WS-GRAL-EGRESOS     TO WS-MES-EGRESOS.                    
003820           COMPUTE WS-MES-NETO =                                          
003830               WS-GRAL-INGRESOS - WS-GRAL-EGRESOS.                        
003840           MOVE WS-GRAL-CANT        TO WS-MES-CANT-MOVTOS.                
003850                                                                          
003860           MOVE WS-SAL-RENGLON-MES  TO WS-SAL-INFMES.                     
003870           WRITE WS-SAL-INFMES.                                           
003880                                                                          
003890       2800-INFORMAR-TOTALES-GRALES-FIN.                                  
003900           EXIT.                                                          
003910*-----------------------------------------------------------------        
003920       3000-CALCULAR-PORCENTAJES.                                         
003930                                                                          
003940           IF WS-GRAL-EGRESOS = ZEROES                                    
003950               GO TO 3000-CALCULAR-PORCENTAJES-FIN                        
003960           END-IF.                                                        
003970                                                                          
003980           PERFORM 3010-CALCULAR-PORCENTAJE-RUBRO                         
003990              THRU 3010-CALCULAR-PORCENTAJE-RUBRO-FIN                     
004000             VARYING WS-SUBI-RUBRO FROM 1 BY 1                            
004010               UNTIL WS-SUBI-RUBRO > WS-CANT-RUBROS.                      
004020                                                                          
004030       3000-CALCULAR-PORCENTAJES-FIN.                                     
004040           EXIT.                                                          
004050*-----------------------------------------------------------------        
004060       3010-CALCULAR-PORCENTAJE-RUBRO.                                    
004070                                                                          
004080           COMPUTE WS-TAB-RUBRO-PORCENT (WS-SUBI-RUBRO) ROUNDED =         
004090               (WS-TAB-RUBRO-IMPORTE (WS-SUBI-RUBRO) /                    
004100                WS-GRAL-EGRESOS) * 100.                                   
004110                                                                          
004120       3010-CALCULAR-PORCENTAJE-RUBRO-FIN.                                
004130           EXIT.                                                          
004140*-----------------------------------------------------------------        
004150       3100-ORDENAR-RUBROS.                                               
004160                                                                          
004170           MOVE 'S' TO WS-HUBO-INTERCAMBIO-SI.                            
004180                                                                          
004190           PERFORM 3110-PASADA-DE-ORDEN                                   
004200              THRU 3110-PASADA-DE-ORDEN-FIN                               
004210             UNTIL NOT WS-HUBO-INTERCAMBIO.                               
004220                                                                          
004230       3100-ORDENAR-RUBROS-FIN.                                           
004240           EXIT.                                                          
004250*-----------------------------------------------------------------        
004260       3110-PASADA-DE-ORDEN.                                              
004270                                                                          
004280           MOVE 'N' TO WS-HUBO-INTERCAMBIO-SI.                            
004290                                                                          
004300           PERFORM 3120-COMPARAR-Y-CANJEAR                                
004310              THRU 3120-COMPARAR-Y-CANJEAR-FIN                            
004320             VARYING WS-SUBI-RUBRO FROM 1 BY 1                            
004330               UNTIL WS-SUBI-RUBRO >= WS-CANT-RUBROS.                     
004340                                                                          
004350       3110-PASADA-DE-ORDEN-FIN.                                          
004360           EXIT.                                                          
004370*-----------------------------------------------------------------        
004380       3120-COMPARAR-Y-CANJEAR.                                           
004390                                                                          
004400           COMPUTE WS-SUBJ-RUBRO = WS-SUBI-RUBRO + 1.                     
004410                                                                          
004420           IF WS-TAB-RUBRO-IMPORTE (WS-SUBI-RUBRO) <                      
004430              WS-TAB-RUBRO-IMPORTE (WS-SUBJ-RUBRO)                        
004440                                                                          
004450               MOVE WS-TAB-RUBRO (WS-SUBI-RUBRO)                          
004460                     TO WS-TAB-RUBRO-AUX                                  
004470               MOVE WS-TAB-RUBRO (WS-SUBJ-RUBRO)                          
004480                     TO WS-TAB-RUBRO (WS-SUBI-RUBRO)                      
004490               MOVE WS-TAB-RUBRO-AUX                                      
004500                     TO WS-TAB-RUBRO (WS-SUBJ-RUBRO)                      
004510               MOVE 'S' TO WS-HUBO-INTERCAMBIO-SI                         
004520           END-IF.                                                        
004530                                                                          
004540       3120-COMPARAR-Y-CANJEAR-FIN.                                       
004550           EXIT.                                                          
004560*-----------------------------------------------------------------        
004570       3200-INFORMAR-RUBROS.                                              
004580                                                                          
004590           IF WS-CANT-RUBROS = ZERO                                       
004600               GO TO 3200-INFORMAR-RUBROS-FIN                             
004610           END-IF.                                                        
004620                                                                          
004630           PERFORM 3210-IMPRIMIR-RENGLON-RUBRO                            
004640              THRU 3210-IMPRIMIR-RENGLON-RUBRO-FIN                        
004650             VARYING WS-SUBI-RUBRO FROM 1 BY 1                            
004660               UNTIL WS-SUBI-RUBRO > WS-CANT-RUBROS.                      
004670                                                                          
004680       3200-INFORMAR-RUBROS-FIN.                                          
004690           EXIT.                                                          
004700*-----------------------------------------------------------------        
004710       3210-IMPRIMIR-RENGLON-RUBRO.                                       
004720                                                                          
004730           MOVE WS-TAB-RUBRO-NOMBRE (WS-SUBI-RUBRO)                       
004740                                              TO WS-RUB-NOMBRE.           
004750           MOVE WS-TAB-RUBRO-IMPORTE (WS-SUBI-RUBRO)                      
004760                                              TO WS-RUB-IMPORTE.          
004770           MOVE WS-TAB-RUBRO-PORCENT (WS-SUBI-RUBRO)                      
004780                                            TO WS-RUB-PORCENTAJE.         
004790                                                                          
004800           MOVE WS-SAL-RENGLON-RUBRO TO WS-SAL-INFRUBRO.                  
004810           WRITE WS-SAL-INFRUBRO.                                         
004820                                                                          
004830       3210-IMPRIMIR-RENGLON-RUBRO-FIN.                                   
004840           EXIT.                                                          
004850*-----------------------------------------------------------------        
004860       6000-FINALIZAR-PROGRAMA.                                           
004870                                                                          
004880           CLOSE ENT-MOVIMIENTOS                                          
004890                 SAL-INFMES                                               
004900                 SAL-INFRUBRO.                                            
004910                                                                          
004920       6000-FINALIZAR-PROGRAMA-FIN.                                       
004930           EXIT.                                                          
004940*-----------------------------------------------------------------        
004950       END PROGRAM FINPROC2.                                              
