000100*****************************************************************         
000110* USRRECD.CPY                                                             
000120* Layout del maestro de USUARIOS del seguimiento financiero.              
000130* Reemplaza en concepto al viejo MAESTRO-TARJETAS -- ahora la             
000140* clave logica es el nombre de usuario, no el numero de tarjeta.          
000150*-----------------------------------------------------------------        
000160* 220589  RTB  ALTA-0231  version inicial del maestro de usuario. RTB22058
000170* 300792  SUV  ALTA-0477  se agregan campos de presupuesto y meta SUV30079
000180*                         de ahorro pedidos por el TP de becas.   SUV30079
000190* 090194  NBG  MANT-0522  agrega bandera de usuario dado de baja. NBG09019
000200* 261098  RGB  Y2K-0004   confirmado: fecha meta ya viaja en      RGB26109
000210*                         9(08) AAAAMMDD.                         RGB26109
000220* 170100  CVM  AUDIT-0012 cierre de la auditoria de sistemas del  CVM17010
000230*                         ambito 2000.  Sin cambios de layout.    CVM17010
000240* 240100  CVM  MANT-0541  se quita WS-MAE-USR-IND-ESTADO: la      CVM24010
000250*                         bandera de baja de usuario se cargaba   CVM24010
000260*                         en el alta pero ningun programa la      CVM24010
000270*                         llegaba a leer.  Se amplia el filler    CVM24010
000280*                         para no correr el ancho del registro.   CVM24010
000290*-----------------------------------------------------------------        
000300 01  WS-MAE-USUARIO.                                                      
000310     05  WS-MAE-USR-ID               PIC X(20).                           
000320     05  WS-MAE-USR-CLAVE            PIC X(20).                           
000330     05  WS-MAE-USR-PPTO-MES         PIC 9(07)V99.                        
000340     05  WS-MAE-USR-META-AHORRO      PIC 9(07)V99.                SUV30079
000350     05  WS-MAE-USR-FECHA-META       PIC 9(08).                   SUV30079
000360     05  WS-MAE-USR-FECMETA-R REDEFINES                           SUV30079
000370             WS-MAE-USR-FECHA-META.                               SUV30079
000380         10  WS-MAE-USR-FM-AAAA      PIC 9(04).                   SUV30079
000390         10  WS-MAE-USR-FM-MM        PIC 9(02).                   SUV30079
000400         10  WS-MAE-USR-FM-DD        PIC 9(02).                   SUV30079
000410     05  WS-MAE-USR-MESES-META       PIC 9(03).                   SUV30079
000420     05  FILLER                      PIC X(09) VALUE SPACES.      CVM24010
