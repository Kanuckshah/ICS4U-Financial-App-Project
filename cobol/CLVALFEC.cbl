000100*****************************************************************         
000110* PROGRAMA .......: CLVALFEC                                              
000120* SISTEMA ........: SEGUIMIENTO FINANCIERO DEL ALUMNO                     
000130* FUNCION ........: VALIDA QUE UNA FECHA GREGORIANA AAAAMMDD SEA          
000140*                    UNA FECHA DE CALENDARIO REAL (RUTINA COMUN,          
000150*                    INVOCADA POR CARGA DE MOVIMIENTOS Y POR EL           
000160*                    CALCULO DE AHORRO CON FECHA META).                   
000170*-----------------------------------------------------------------        
000180* HISTORIAL DE CAMBIOS                                                    
000190*-----------------------------------------------------------------        
000200* FECHA     PROG  PEDIDO     DESCRIPCION                                  
000210* --------  ----  ---------  -----------------------------------          
000220* 04-10-89  RTB   ALTA-0231  VERSION INICIAL (VALIDACION FECHA            
000230*                            CONTRA TABLA DE DIAS POR MES).               
000240* 15-03-90  NBG   MANT-0298  SE COMPLETA EL CALCULO DE ANIO               
000250*                            BISIESTO (DIVISIBLE POR 4, NO POR            
000260*                            100 SALVO DIVISIBLE POR 400).                
000270* 22-11-91  CPM   MANT-0355  SE UNIFICA LA ENTRADA A UN UNICO             
000280*                            CAMPO AAAAMMDD PARA USARSE DESDE             
000290*                            EL ALTA DE MOVIMIENTOS Y DESDE LA            
000300*                            PLANIFICACION DE AHORRO.                     
000310* 08-06-94  RGB   MANT-0491  SE AGREGA VALIDACION DE ANIO EN CERO         
000320*                            (FECHA NULA = FECHA NO INFORMADA).           
000330* 30-09-98  SUV   Y2K-0004   REVISION DEL AMBITO 2000: EL CAMPO           
000340*                            YA VIAJA A 4 DIGITOS DE ANIO EN TODA         
000350*                            LA CADENA, NO REQUIERE VENTANA DE            
000360*                            SIGLO.  SE DEJA CONSTANCIA EN ESTE           
000370*                            LOG POR PEDIDO DE AUDITORIA.                 
000380* 12-01-99  SUV   Y2K-0004   PRUEBAS DE REGRESION CON FECHAS              
000390*                            01-01-2000 Y 29-02-2000 : OK.                
000400* 26-04-99  RGB   MANT-0533  LA RUTINA DEVOLVIA EL CONTROL CON            
000410*                            STOP RUN, CORTANDO EL PROGRAMA QUE LA        
000420*                            INVOCA.  SE CAMBIA A GOBACK, YA QUE          
000430*                            ES UN SUBPROGRAMA Y NO UN JOB PROPIO.        
000440* 17-01-00  CVM   AUDIT-0012 CIERRE DE LA AUDITORIA DE SISTEMAS           
000450*                            DEL AMBITO 2000 SOBRE TODO EL                
000460*                            SEGUIMIENTO FINANCIERO: SE REVISA            
000470*                            ESTA RUTINA CONTRA EL CHECKLIST DE           
000480*                            AUDITORIA.  SIN CAMBIOS DE CODIGO.           
000490* 24-01-00  CVM   MANT-0541  SE QUITA LA CLASE DIGITOS DE                 
000500*                            SPECIAL-NAMES: NO SE LA USABA EN             
000510*                            NINGUN IF DE LA RUTINA (LK-FECHA-I YA        
000520*                            ES PIC 9, NO HACE FALTA).                    
000530*-----------------------------------------------------------------        
000540       IDENTIFICATION DIVISION.                                           
000550       PROGRAM-ID.    CLVALFEC.                                           
000560       AUTHOR.        R. BALSIMELLI.                                      
000570       INSTALLATION.  DEPTO SISTEMAS - CATEDRA SISTEMAS LEGADOS.          
000580       DATE-WRITTEN.  04-10-1989.                                         
000590       DATE-COMPILED.                                                     
000600       SECURITY.      USO INTERNO DEL AREA DE SISTEMAS.                   
000610*-----------------------------------------------------------*             
000620       ENVIRONMENT DIVISION.                                              
000630       CONFIGURATION SECTION.                                             
000640*-----------------------------------------------------------*             
000650       DATA DIVISION.                                                     
000660       WORKING-STORAGE SECTION.                                           
000670                                                                          
000680       01  WS-VAR-AUX.                                                    
000690           05  WS-VALIDAR-DATOS            PIC X(01) VALUE SPACES.        
000700               88  VALIDACION-OK               VALUE 'S'.                 
000710               88  VALIDACION-NOTOK            VALUE 'N'.                 
000720           05  FILLER                      PIC X(03) VALUE SPACES.        
000730                                                                          
000740       01  WS-FECHA-TRABAJO.                                              
000750           05  WS-FT-AAAA                  PIC 9(04).                     
000760           05  WS-FT-MM                    PIC 9(02).                     
000770           05  WS-FT-DD                    PIC 9(02).                     
000780       01  WS-FECHA-TRABAJO-R REDEFINES                           CPM22119
000790               WS-FECHA-TRABAJO.                                  CPM22119
000800           05  WS-FT-AAAAMMDD              PIC 9(08).             CPM22119
000810                                                                          
000820       77  WS-RESIDUO-BISIESTO             PIC 9(04) COMP.        NBG15039
000830       77  WS-COCIENTE-BISIESTO            PIC 9(04) COMP.        NBG15039
000840       77  WS-SUBI-MES                     PIC 9(02) COMP.        RTB04108
000850       01  WS-IND-BISIESTO-GRUPO.                                 NBG15039
000860           05  WS-IND-BISIESTO             PIC X(01) VALUE 'N'.   NBG15039
000870               88  WS-ANIO-ES-BISIESTO         VALUE 'S'.         NBG15039
000880           05  FILLER                      PIC X(03) VALUE SPACES.NBG15039
000890                                                                          
000900* tabla de dias por mes, en su forma compacta original y su       RTB04108
000910* vista redefinida como tabla OCCURS de dos digitos.              RTB04108
000920       01  WS-DIAS-X-MES-LITERAL                                  RTB04108
000930               VALUE '312831303130313130313031'.                  RTB04108
000940       01  WS-DIAS-X-MES REDEFINES WS-DIAS-X-MES-LITERAL.         RTB04108
000950           05  WS-DIAS-DEL-MES OCCURS 12 TIMES PIC 9(02).         RTB04108
000960                                                                          
000970       LINKAGE SECTION.                                                   
000980       01  LK-VAL-FECHA.                                          CPM22119
000990           05  LK-ENTRADA.                                                
001000               10  LK-FECHA-I               PIC 9(08).            CPM22119
001010           05  LK-SALIDA.                                                 
001020               10  LK-VALIDACION-O          PIC X(01).                    
001030               10  LK-MOTIVO-ERROR-O.                                     
001040                   15  LK-COD-ERROR-O       PIC X(20).                    
001050                   15  LK-DES-ERROR-O       PIC X(60).                    
001060                   15  FILLER           PIC X(04) VALUE SPACES.           
001070                                                                          
001080       01  LK-VAL-FECHA-R REDEFINES LK-VAL-FECHA.                         
001090           05  LK-VAL-FECHA-PLANO           PIC X(93).                    
001100*-----------------------------------------------------------*             
001110       PROCEDURE DIVISION USING LK-VAL-FECHA.                             
001120*-----------------------------------------------------------*             
001130                                                                          
001140           PERFORM 1000-INICIAR-VALIDACION                                
001150              THRU 1000-INICIAR-VALIDACION-FIN.                           
001160                                                                          
001170           PERFORM 2000-VALIDAR-FECHA                                     
001180              THRU 2000-VALIDAR-FECHA-FIN.                                
001190                                                                          
001200           GOBACK.                                                        
001210*-----------------------------------------------------------*             
001220       1000-INICIAR-VALIDACION.                                           
001230                                                                          
001240           MOVE SPACES     TO LK-VALIDACION-O.                            
001250           MOVE SPACES     TO LK-COD-ERROR-O.                             
001260           MOVE SPACES     TO LK-DES-ERROR-O.                             
001270           MOVE 'S'        TO LK-VALIDACION-O.                            
001280           MOVE LK-FECHA-I TO WS-FT-AAAAMMDD.                             
001290                                                                          
001300       1000-INICIAR-VALIDACION-FIN.                                       
001310           EXIT.                                                          
001320*-----------------------------------------------------------*             
001330       2000-VALIDAR-FECHA.                                                
001340                                                                          
001350           IF WS-FT-AAAAMMDD = ZEROES                                     
001360               PERFORM 2900-RECHAZAR-FECHA                                
001370                  THRU 2900-RECHAZAR-FECHA-FIN                            
001380               MOVE 'FECHA NO INFORMADA' TO LK-DES-ERROR-O                
001390           ELSE                                                           
001400               PERFORM 2100-VALIDAR-MES                                   
001410                  THRU 2100-VALIDAR-MES-FIN                               
001420           END-IF.                                                        
001430                                                                          
001440       2000-VALIDAR-FECHA-FIN.                                            
001450           EXIT.                                                          
001460*-----------------------------------------------------------*             
001470       2100-VALIDAR-MES.                                                  
001480                                                                          
001490           IF WS-FT-MM < 1 OR WS-FT-MM > 12                               
001500               PERFORM 2900-RECHAZAR-FECHA                                
001510                  THRU 2900-RECHAZAR-FECHA-FIN                            
001520               MOVE 'MES FUERA DE RANGO 01-12' TO LK-DES-ERROR-O          
001530           ELSE                                                           
001540               PERFORM 2200-CALCULAR-BISIESTO                             
001550                  THRU 2200-CALCULAR-BISIESTO-FIN                         
001560               PERFORM 2300-VALIDAR-DIA                                   
001570                  THRU 2300-VALIDAR-DIA-FIN                               
001580           END-IF.                                                        
001590                                                                          
001600       2100-VALIDAR-MES-FIN.                                              
001610           EXIT.                                                          
001620*-----------------------------------------------------------*             
001630       2200-CALCULAR-BISIESTO.                                            
001640                                                                          
001650           MOVE 'N' TO WS-IND-BISIESTO.                                   
001660           DIVIDE WS-FT-AAAA BY 4                                         
001670               GIVING WS-COCIENTE-BISIESTO                                
001680               REMAINDER WS-RESIDUO-BISIESTO.                             
001690           IF WS-RESIDUO-BISIESTO = ZERO                                  
001700               MOVE 'S' TO WS-IND-BISIESTO                                
001710               DIVIDE WS-FT-AAAA BY 100                                   
001720                   GIVING WS-COCIENTE-BISIESTO                            
001730                   REMAINDER WS-RESIDUO-BISIESTO                          
001740               IF WS-RESIDUO-BISIESTO = ZERO                              
001750                   MOVE 'N' TO WS-IND-BISIESTO                            
001760                   DIVIDE WS-FT-AAAA BY 400                               
001770                       GIVING WS-COCIENTE-BISIESTO                        
001780                       REMAINDER WS-RESIDUO-BISIESTO                      
001790                   IF WS-RESIDUO-BISIESTO = ZERO                          
001800                       MOVE 'S' TO WS-IND-BISIESTO                        
001810                   END-IF                                                 
001820               END-IF                                                     
001830           END-IF.                                                        
001840                                                                          
001850       2200-CALCULAR-BISIESTO-FIN.                                        
001860           EXIT.                                                          
001870*-----------------------------------------------------------*             
001880       2300-VALIDAR-DIA.                                                  
001890                                                                          
001900           MOVE WS-FT-MM TO WS-SUBI-MES.                                  
001910           IF WS-FT-DD < 1                                                
001920               PERFORM 2900-RECHAZAR-FECHA                                
001930                  THRU 2900-RECHAZAR-FECHA-FIN                            
001940               MOVE 'DIA FUERA DE RANGO' TO LK-DES-ERROR-O                
001950           ELSE                                                           
001960               IF WS-FT-MM = 2 AND WS-ANIO-ES-BISIESTO                    
001970                   IF WS-FT-DD > 29                                       
001980                       PERFORM 2900-RECHAZAR-FECHA                        
001990                          THRU 2900-RECHAZAR-FECHA-FIN                    
002000                       MOVE 'DIA FUERA DE RANGO' TO LK-DES-ERROR-O        
002010                   END-IF                                                 
002020               ELSE                                                       
002030                   IF WS-FT-DD > WS-DIAS-DEL-MES (WS-SUBI-MES)            
002040                       PERFORM 2900-RECHAZAR-FECHA                        
002050                          THRU 2900-RECHAZAR-FECHA-FIN                    
002060                       MOVE 'DIA FUERA DE RANGO' TO LK-DES-ERROR-O        
002070                   END-IF                                                 
002080               END-IF                                                     
002090           END-IF.                                                        
002100                                                                          
002110       2300-VALIDAR-DIA-FIN.                                              
002120           EXIT.                                                          
002130*-----------------------------------------------------------*             
002140       2900-RECHAZAR-FECHA.                                               
002150                                                                          
002160           MOVE 'N'          TO LK-VALIDACION-O.                          
002170           MOVE 'FECHA-INVALIDA' TO LK-COD-ERROR-O.                       
002180                                                                          
002190       2900-RECHAZAR-FECHA-FIN.                                           
002200           EXIT.                                                          
002210*-----------------------------------------------------------*             
002220       END PROGRAM CLVALFEC.                                              
