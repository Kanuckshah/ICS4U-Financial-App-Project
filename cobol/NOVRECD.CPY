000100*****************************************************************         
000110* NOVRECD.CPY                                                             
000120* Layout del renglon de NOVEDADES (altas, modificaciones y bajas          
000130* de movimientos) que alimenta el mantenimiento del ledger de             
000140* seguimiento financiero del alumno.                                      
000150*-----------------------------------------------------------------        
000160* 041089  RTB  ALTA-0231  version inicial del renglon.            RTB04108
000170* 170100  CVM  AUDIT-0012 cierre de la auditoria de sistemas del  CVM17010
000180*                         ambito 2000.  Sin cambios de layout.    CVM17010
000190*-----------------------------------------------------------------        
000200 01  WS-NOV-NOVEDAD.                                                      
000210    05  WS-NOV-OPERACION            PIC X(01).                            
000220        88  WS-NOV-ES-ALTA              VALUE 'A'.                        
000230        88  WS-NOV-ES-MODIF              VALUE 'M'.                       
000240        88  WS-NOV-ES-BAJA               VALUE 'B'.                       
000250    05  WS-NOV-RENGLON              PIC 9(04).                            
000260    05  WS-NOV-TIPO-MOVTO           PIC X(01).                            
000270        88  WS-NOV-ES-INGRESO           VALUE 'I'.                        
000280        88  WS-NOV-ES-EGRESO            VALUE 'E'.                        
000290    05  WS-NOV-DESCRIPCION          PIC X(20).                            
000300    05  WS-NOV-IMPORTE              PIC 9(07)V99.                         
000310    05  WS-NOV-RUBRO                PIC X(15).                            
000320    05  WS-NOV-FECHA                PIC 9(08).                            
000330    05  FILLER                      PIC X(04) VALUE SPACES.               
