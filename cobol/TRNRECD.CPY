000100*****************************************************************         
000110* TRNRECD.CPY                                                             
000120* Layout del renglon de MOVIMIENTOS (ingresos/egresos) del                
000130* seguimiento financiero del alumno.  Reemplaza a CONSUMOS.CPY            
000140* de la epoca de TARJETAS -- ver historial en FINPROC1.                   
000150*-----------------------------------------------------------------        
000160* 220589  RTB  ALTA-0231  version inicial del renglon de movto.   RTB22058
000170* 090691  NBG  ALTA-0410  agrega REDEFINES de fecha AAAA/MM/DD    NBG09069
000180*                         para los cortes de FINPROC2.            NBG09069
000190* 140894  CPM  MANT-0588  se agrega FILLER de reserva a pedido    CPM14089
000200*                         de auditoria de sistemas.               CPM14089
000210* 261098  RGB  Y2K-0004   confirmado: la fecha ya viaja en        RGB26109
000220*                         9(08) AAAAMMDD, no requiere expansion.  RGB26109
000230* 170100  CVM  AUDIT-0012 cierre de la auditoria de sistemas del  CVM17010
000240*                         ambito 2000.  Sin cambios de layout.    CVM17010
000250*-----------------------------------------------------------------        
000260 01  WS-LED-MOVIMIENTO.                                                   
000270     05  WS-LED-TIPO-MOVTO           PIC X(01).                           
000280         88  WS-LED-ES-INGRESO           VALUE 'I'.                       
000290         88  WS-LED-ES-EGRESO            VALUE 'E'.                       
000300     05  WS-LED-DESCRIPCION          PIC X(20).                           
000310     05  WS-LED-IMPORTE              PIC 9(07)V99.                        
000320     05  WS-LED-RUBRO                PIC X(15).                           
000330     05  WS-LED-FECHA                PIC 9(08).                           
000340     05  WS-LED-FECHA-R REDEFINES WS-LED-FECHA.                   NBG09069
000350         10  WS-LED-FEC-AAAA         PIC 9(04).                   NBG09069
000360         10  WS-LED-FEC-MM           PIC 9(02).                   NBG09069
000370         10  WS-LED-FEC-DD           PIC 9(02).                   NBG09069
000380     05  WS-LED-ANIOMES REDEFINES WS-LED-FECHA.                   NBG09069
000390         10  WS-LED-AM-AAAAMM        PIC 9(06).                   NBG09069
000400         10  FILLER                  PIC 9(02).                   NBG09069
000410     05  FILLER                      PIC X(05) VALUE SPACES.      CPM14089
