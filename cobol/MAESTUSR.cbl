000100*****************************************************************         
000110* PROGRAMA .......: MAESTUSR                                              
000120* SISTEMA ........: SEGUIMIENTO FINANCIERO DEL ALUMNO                     
000130* FUNCION ........: SERVICIO DE MAESTRO DE USUARIOS.  RESUELVE EL         
000140*                    ALTA, EL LOGIN Y LA ACTUALIZACION DE                 
000150*                    PARAMETROS DE PRESUPUESTO/META DE AHORRO,            
000160*                    SEGUN EL CODIGO DE OPERACION RECIBIDO POR            
000170*                    LINKAGE.  DESCIENDE DE LA VIEJA RUTINA DE            
000180*                    BUSQUEDA DE MAESTRO DE TARJETAS.                     
000190*-----------------------------------------------------------------        
000200* HISTORIAL DE CAMBIOS                                                    
000210*-----------------------------------------------------------------        
000220* FECHA     PROG  PEDIDO     DESCRIPCION                                  
000230* --------  ----  ---------  -----------------------------------          
000240* 04-10-89  RTB   ALTA-0231  VERSION INICIAL (SOLO BUSQUEDA POR           
000250*                            CLAVE, MAESTRO DE TARJETAS).                 
000260* 300792    SUV   ALTA-0477  RECONVERSION AL MAESTRO DE USUARIOS          
000270*                            DEL SEGUIMIENTO FINANCIERO: LA CLAVE         
000280*                            PASA A SER EL NOMBRE DE USUARIO.             
000290* 300792    SUV   ALTA-0477  SE AGREGA EL ALTA (REGISTRO) Y EL            
000300*                            LOGIN POR CODIGO DE OPERACION.               
000310* 090194    NBG   MANT-0522  SE AGREGA LA ACTUALIZACION DE                
000320*                            PRESUPUESTO Y META DE AHORRO, CON            
000330*                            FECHA-META Y MESES-META SE EXCLUYEN.         
000340* 171195    CPM   MANT-0560  EL LOGIN RECHAZA CLAVE QUE NO                
000350*                            COINCIDA EXACTAMENTE (SENSIBLE A             
000360*                            MAYUSCULAS/MINUSCULAS).                      
000370* 300998    SUV   Y2K-0004   REVISION DEL AMBITO 2000: EL CAMPO           
000380*                            FECHA-META YA VIAJA A 4 DIGITOS DE           
000390*                            ANIO.  SIN CAMBIOS DE CODIGO.                
000400* 170100    CVM   AUDIT-0012 CIERRE DE LA AUDITORIA DE SISTEMAS           
000410*                            DEL AMBITO 2000 SOBRE TODO EL                
000420*                            SEGUIMIENTO FINANCIERO.  SIN CAMBIOS         
000430*                            DE CODIGO.                                   
000440* 240100    CVM   MANT-0541  SE QUITA LA CARGA DE IND-ESTADO EN           
000450*                            2220-GRABAR-ALTA: LA BANDERA SE              
000460*                            ELIMINA DE USRRECD PORQUE NINGUN             
000470*                            PROGRAMA LA LLEGABA A LEER.                  
000480*-----------------------------------------------------------------        
000490       IDENTIFICATION DIVISION.                                           
000500       PROGRAM-ID.    MAESTUSR.                                           
000510       AUTHOR.        S. URDANETA.                                        
000520       INSTALLATION.  DEPTO SISTEMAS - CATEDRA SISTEMAS LEGADOS.          
000530       DATE-WRITTEN.  30-07-1992.                                         
000540       DATE-COMPILED.                                                     
000550       SECURITY.      USO INTERNO DEL AREA DE SISTEMAS.                   
000560*-----------------------------------------------------------------        
000570       ENVIRONMENT DIVISION.                                              
000580       CONFIGURATION SECTION.                                             
000590       SPECIAL-NAMES.                                                     
000600           C01 IS TOP-OF-FORM.                                            
000610                                                                          
000620       INPUT-OUTPUT SECTION.                                              
000630                                                                          
000640       FILE-CONTROL.                                                      
000650                                                                          
000660           SELECT ENT-MAESTRO-USUARIOS                                    
000670               ASSIGN TO '../MAESTRO-USUARIOS.VSAM'                       
000680               ORGANIZATION IS INDEXED                                    
000690               ACCESS MODE IS DYNAMIC                                     
000700               FILE STATUS IS FS-MAESTRO-USUARIOS                         
000710               RECORD KEY IS WS-MAE-USR-ID.                               
000720*-----------------------------------------------------------------        
000730       DATA DIVISION.                                                     
000740                                                                          
000750       FILE SECTION.                                                      
000760                                                                          
000770       FD  ENT-MAESTRO-USUARIOS.                                          
000780           COPY USRRECD.                                                  
000790*-----------------------------------------------------------------        
000800       WORKING-STORAGE SECTION.                                           
000810                                                                          
000820       01  FS-STATUS.                                                     
000830*-----------------------------------------------------------------        
000840*   FILE STATUS DE MAESTRO-USUARIOS                                       
000850*-----------------------------------------------------------------        
000860           05  FS-MAESTRO-USUARIOS         PIC X(2).                      
000870               88  FS-MAEUSR-OK                VALUE '00'.                
000880               88  FS-MAEUSR-EOF               VALUE '10'.                
000890               88  FS-MAEUSR-NFD               VALUE '23' '35'.           
000900               88  FS-MAEUSR-DUPLICADA         VALUE '22'.                
000910                                                                          
000920       77  WS-CANT-INTENTOS            PIC 9(02) COMP.                    
000930                                                                          
000940       01  FS-STATUS-R REDEFINES FS-STATUS.                               
000950           05  FS-MAEUSR-NUM               PIC 9(02).                     
000960                                                                          
000970       01  WS-USR-FECMETA-COPIA           PIC 9(08).                      
000980       01  WS-USR-FECMETA-COPIA-R REDEFINES                               
000990               WS-USR-FECMETA-COPIA.                                      
001000           05  WS-FM-AAAA                  PIC 9(04).                     
001010           05  WS-FM-MM                    PIC 9(02).                     
001020           05  WS-FM-DD                    PIC 9(02).                     
001030                                                                          
001040       01  WS-VAL-FECHA-INTERFAZ.                                         
001050           05  WS-VAL-ENTRADA.                                            
001060               10  WS-VAL-FECHA-I          PIC 9(08).                     
001070           05  WS-VAL-SALIDA.                                             
001080               10  WS-VAL-VALIDACION-O     PIC X(01).                     
001090               10  WS-VAL-MOTIVO-ERROR-O.                                 
001100                   15  WS-VAL-COD-ERROR-O  PIC X(20).                     
001110                   15  WS-VAL-DES-ERROR-O  PIC X(60).                     
001120                   15  FILLER              PIC X(04) VALUE SPACES.        
001130                                                                          
001140       LINKAGE SECTION.                                                   
001150       01  LK-USR-INTERFAZ.                                               
001160           05  LK-OPERACION                PIC X(01).                     
001170               88  LK-OP-LOGIN                 VALUE '1'.                 
001180               88  LK-OP-ALTA                  VALUE '2'.                 
001190               88  LK-OP-ACTUALIZAR            VALUE '3'.                 
001200           05  LK-USR-ID-ENTRADA           PIC X(20).                     
001210           05  LK-USR-CLAVE-ENTRADA        PIC X(20).                     
001220           05  LK-USR-PPTO-NUEVO           PIC 9(07)V99.                  
001230           05  LK-USR-META-NUEVA           PIC 9(07)V99.                  
001240           05  LK-USR-FECMETA-NUEVA        PIC 9(08).                     
001250           05  LK-USR-MESMETA-NUEVO        PIC 9(03).                     
001260           05  FILLER                      PIC X(05) VALUE SPACES.        
001270                                                                          
001280       01  LK-USR-REGISTRO.                                               
001290           COPY USRRECD.                                                  
001300                                                                          
001310       01  LK-RESULTADO.                                                  
001320           05  LK-VALIDACION-O             PIC X(01).                     
001330               88  LK-OPERACION-OK             VALUE 'S'.                 
001340               88  LK-OPERACION-RECHAZADA      VALUE 'N'.                 
001350           05  LK-MOTIVO-ERROR-O.                                         
001360               10  LK-COD-ERROR-O          PIC X(20).                     
001370               10  LK-DES-ERROR-O          PIC X(60).                     
001380       01  LK-MOTIVO-ERROR-O-R REDEFINES LK-MOTIVO-ERROR-O.               
001390           05  LK-MOTIVO-ERROR-LINEA       PIC X(80).                     
001400*-----------------------------------------------------------------        
001410       PROCEDURE DIVISION USING LK-USR-INTERFAZ, LK-USR-REGISTRO,         
001420                                 LK-RESULTADO.                            
001430*-----------------------------------------------------------------        
001440                                                                          
001450           PERFORM 1000-INICIAR-PROGRAMA                                  
001460              THRU 1000-INICIAR-PROGRAMA-FIN.                             
001470                                                                          
001480           PERFORM 2000-PROCESAR-OPERACION                                
001490              THRU 2000-PROCESAR-OPERACION-FIN.                           
001500                                                                          
001510           PERFORM 3000-FINALIZAR-PROGRAMA                                
001520              THRU 3000-FINALIZAR-PROGRAMA-FIN.                           
001530                                                                          
001540           STOP RUN.                                                      
001550*-----------------------------------------------------------------        
001560       1000-INICIAR-PROGRAMA.                                             
001570                                                                          
001580           MOVE 'S'   TO LK-VALIDACION-O.                                 
001590           MOVE SPACES TO LK-COD-ERROR-O.                                 
001600           MOVE SPACES TO LK-DES-ERROR-O.                                 
001610                                                                          
001620           PERFORM 1100-ABRIR-ARCHIVOS                                    
001630              THRU 1100-ABRIR-ARCHIVOS-FIN.                               
001640                                                                          
001650       1000-INICIAR-PROGRAMA-FIN.                                         
001660           EXIT.                                                          
001670*-----------------------------------------------------------------        
001680       1100-ABRIR-ARCHIVOS.                                               
001690                                                                          
001700           OPEN I-O ENT-MAESTRO-USUARIOS.                                 
001710                                                                          
001720           EVALUATE TRUE                                                  
001730               WHEN FS-MAEUSR-OK                                          
001740                    CONTINUE                                              
001750               WHEN OTHER                                                 
001760                    DISPLAY 'ERROR AL ABRIR MAESTRO DE USUARIOS'          
001770                    DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS           
001780                    DISPLAY 'FILE STATUS (NUM): ' FS-MAEUSR-NUM           
001790*   SI NO ABRE EL MAESTRO DETENGO EL PROCESO                              
001800                    STOP RUN                                              
001810           END-EVALUATE.                                                  
001820                                                                          
001830       1100-ABRIR-ARCHIVOS-FIN.                                           
001840           EXIT.                                                          
001850*-----------------------------------------------------------------        
001860       2000-PROCESAR-OPERACION.                                           
001870                                                                          
001880           EVALUATE TRUE                                                  
001890               WHEN LK-OP-LOGIN                                           
001900                    PERFORM 2100-VALIDAR-LOGIN                            
001910                       THRU 2100-VALIDAR-LOGIN-FIN                        
001920               WHEN LK-OP-ALTA                                            
001930                    PERFORM 2200-DAR-ALTA-USUARIO                         
001940                       THRU 2200-DAR-ALTA-USUARIO-FIN                     
001950               WHEN LK-OP-ACTUALIZAR                                      
001960                    PERFORM 2300-ACTUALIZAR-PARAMETROS                    
001970                       THRU 2300-ACTUALIZAR-PARAMETROS-FIN                
001980               WHEN OTHER                                                 
001990                    MOVE 'N' TO LK-VALIDACION-O                           
002000                    MOVE 'OPERACION-INVALIDA' TO LK-COD-ERROR-O           
002010           END-EVALUATE.                                                  
002020                                                                          
002030       2000-PROCESAR-OPERACION-FIN.                                       
002040           EXIT.                                                          
002050*-----------------------------------------------------------------        
002060       2100-VALIDAR-LOGIN.                                                
002070                                                                          
002080           MOVE LK-USR-ID-ENTRADA TO WS-MAE-USR-ID.                       
002090           READ ENT-MAESTRO-USUARIOS INTO LK-USR-REGISTRO                 
002100               KEY IS WS-MAE-USR-ID.                                      
002110                                                                          
002120           EVALUATE TRUE                                                  
002130               WHEN FS-MAEUSR-OK                                          
002140                    IF LK-USR-CLAVE-ENTRADA = WS-MAE-USR-CLAVE            
002150                        MOVE 'S' TO LK-VALIDACION-O                       
002160                    ELSE                                                  
002170                        MOVE 'N' TO LK-VALIDACION-O                       
002180                        MOVE 'CLAVE-INVALIDA' TO LK-COD-ERROR-O           
002190                        MOVE 'CLAVE INCORRECTA' TO LK-DES-ERROR-O         
002200                    END-IF                                                
002210               WHEN FS-MAEUSR-NFD                                         
002220                    MOVE 'N' TO LK-VALIDACION-O                           
002230                    MOVE 'USUARIO-INEXISTENTE' TO LK-COD-ERROR-O          
002240                    MOVE 'EL USUARIO NO EXISTE' TO LK-DES-ERROR-O         
002250               WHEN OTHER                                                 
002260                    DISPLAY 'ERROR AL LEER MAESTRO DE USUARIOS'           
002270                    DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS           
002280                    MOVE 'N' TO LK-VALIDACION-O                           
002290                    MOVE 'ERROR-LECTURA' TO LK-COD-ERROR-O                
002300           END-EVALUATE.                                                  
002310                                                                          
002320       2100-VALIDAR-LOGIN-FIN.                                            
002330           EXIT.                                                          
002340*-----------------------------------------------------------------        
002350       2200-DAR-ALTA-USUARIO.                                             
002360                                                                          
002370           IF LK-USR-ID-ENTRADA = SPACES OR                               
002380              LK-USR-CLAVE-ENTRADA = SPACES                               
002390               MOVE 'N' TO LK-VALIDACION-O                                
002400               MOVE 'DATOS-INCOMPLETOS' TO LK-COD-ERROR-O                 
002410               MOVE 'USUARIO O CLAVE EN BLANCO' TO LK-DES-ERROR-O         
002420           ELSE                                                           
002430               PERFORM 2210-VERIFICAR-DUPLICADO                           
002440                  THRU 2210-VERIFICAR-DUPLICADO-FIN                       
002450           END-IF.                                                        
002460                                                                          
002470       2200-DAR-ALTA-USUARIO-FIN.                                         
002480           EXIT.                                                          
002490*-----------------------------------------------------------------        
002500       2210-VERIFICAR-DUPLICADO.                                          
002510                                                                          
002520           MOVE LK-USR-ID-ENTRADA TO WS-MAE-USR-ID.                       
002530           READ ENT-MAESTRO-USUARIOS                                      
002540               KEY IS WS-MAE-USR-ID.                                      
002550                                                                          
002560           EVALUATE TRUE                                                  
002570               WHEN FS-MAEUSR-OK                                          
002580                    MOVE 'N' TO LK-VALIDACION-O                           
002590                    MOVE 'USUARIO-DUPLICADO' TO LK-COD-ERROR-O            
002600                    MOVE 'EL USUARIO YA EXISTE' TO LK-DES-ERROR-O         
002610               WHEN FS-MAEUSR-NFD                                         
002620                    PERFORM 2220-GRABAR-ALTA                              
002630                       THRU 2220-GRABAR-ALTA-FIN                          
002640               WHEN OTHER                                                 
002650                    DISPLAY 'ERROR AL LEER MAESTRO DE USUARIOS'           
002660                    DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS           
002670                    MOVE 'N' TO LK-VALIDACION-O                           
002680                    MOVE 'ERROR-LECTURA' TO LK-COD-ERROR-O                
002690           END-EVALUATE.                                                  
002700                                                                          
002710       2210-VERIFICAR-DUPLICADO-FIN.                                      
002720           EXIT.                                                          
002730*-----------------------------------------------------------------        
002740       2220-GRABAR-ALTA.                                                  
002750                                                                          
002760           INITIALIZE WS-MAE-USUARIO.                                     
002770           MOVE LK-USR-ID-ENTRADA    TO WS-MAE-USR-ID.                    
002780           MOVE LK-USR-CLAVE-ENTRADA TO WS-MAE-USR-CLAVE.                 
002790           MOVE ZEROES               TO WS-MAE-USR-PPTO-MES               
002800                                         WS-MAE-USR-META-AHORRO           
002810                                         WS-MAE-USR-FECHA-META            
002820                                         WS-MAE-USR-MESES-META.           
002830                                                                          
002840           WRITE WS-MAE-USUARIO.                                          
002850                                                                          
002860           IF FS-MAEUSR-OK                                                
002870               MOVE 'S' TO LK-VALIDACION-O                                
002880               MOVE WS-MAE-USUARIO TO LK-USR-REGISTRO                     
002890           ELSE                                                           
002900               DISPLAY 'ERROR AL GRABAR ALTA DE USUARIO'                  
002910               DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS                
002920               MOVE 'N' TO LK-VALIDACION-O                                
002930               MOVE 'ERROR-GRABACION' TO LK-COD-ERROR-O                   
002940           END-IF.                                                        
002950                                                                          
002960       2220-GRABAR-ALTA-FIN.                                              
002970           EXIT.                                                          
002980*-----------------------------------------------------------------        
002990       2300-ACTUALIZAR-PARAMETROS.                                        
003000                                                                          
003010           MOVE LK-USR-ID-ENTRADA TO WS-MAE-USR-ID.                       
003020           READ ENT-MAESTRO-USUARIOS INTO WS-MAE-USUARIO                  
003030               KEY IS WS-MAE-USR-ID.                                      
003040                                                                          
003050           IF NOT FS-MAEUSR-OK                                            
003060               MOVE 'N' TO LK-VALIDACION-O                                
003070               MOVE 'USUARIO-INEXISTENTE' TO LK-COD-ERROR-O               
003080           ELSE                                                           
003090               PERFORM 2310-VALIDAR-NUEVOS-PARAMETROS                     
003100                  THRU 2310-VALIDAR-NUEVOS-PARAMETROS-FIN                 
003110           END-IF.                                                        
003120                                                                          
003130       2300-ACTUALIZAR-PARAMETROS-FIN.                                    
003140           EXIT.                                                          
003150*-----------------------------------------------------------------        
003160       2310-VALIDAR-NUEVOS-PARAMETROS.                                    
003170                                                                          
003180           IF LK-USR-PPTO-NUEVO < ZEROES OR                               
003190              LK-USR-META-NUEVA < ZEROES                                  
003200               MOVE 'N' TO LK-VALIDACION-O                                
003210               MOVE 'MONTO-INVALIDO' TO LK-COD-ERROR-O                    
003220           ELSE                                                           
003230               IF LK-USR-FECMETA-NUEVA > ZEROES AND                       
003240                  LK-USR-MESMETA-NUEVO > ZEROES                           
003250                   MOVE 'N' TO LK-VALIDACION-O                            
003260                   MOVE 'META-AMBIGUA' TO LK-COD-ERROR-O                  
003270                   MOVE 'FECHA Y MESES DE META SON EXCLUYENTES'           
003280                       TO LK-DES-ERROR-O                                  
003290               ELSE                                                       
003300                   IF LK-USR-FECMETA-NUEVA > ZEROES                       
003310                       PERFORM 2315-VALIDAR-FECHA-META                    
003320                          THRU 2315-VALIDAR-FECHA-META-FIN                
003330                   ELSE                                                   
003340                       PERFORM 2320-GRABAR-ACTUALIZACION                  
003350                          THRU 2320-GRABAR-ACTUALIZACION-FIN              
003360                   END-IF                                                 
003370               END-IF                                                     
003380           END-IF.                                                        
003390                                                                          
003400       2310-VALIDAR-NUEVOS-PARAMETROS-FIN.                                
003410           EXIT.                                                          
003420*-----------------------------------------------------------------        
003430       2315-VALIDAR-FECHA-META.                                           
003440                                                                          
003450           MOVE LK-USR-FECMETA-NUEVA TO WS-VAL-FECHA-I.                   
003460           CALL 'CLVALFEC' USING WS-VAL-FECHA-INTERFAZ.                   
003470                                                                          
003480           IF WS-VAL-VALIDACION-O = 'S'                                   
003490               PERFORM 2320-GRABAR-ACTUALIZACION                          
003500                  THRU 2320-GRABAR-ACTUALIZACION-FIN                      
003510           ELSE                                                           
003520               MOVE LK-USR-FECMETA-NUEVA TO WS-USR-FECMETA-COPIA          
003530               MOVE 'N' TO LK-VALIDACION-O                                
003540               MOVE WS-VAL-COD-ERROR-O TO LK-COD-ERROR-O                  
003550               MOVE WS-VAL-DES-ERROR-O TO LK-DES-ERROR-O                  
003560               DISPLAY 'FECHA DE META RECHAZADA (AAAA/MM/DD): '           
003570                   WS-FM-AAAA '/' WS-FM-MM '/' WS-FM-DD                   
003580               DISPLAY 'MOTIVO: ' LK-MOTIVO-ERROR-LINEA                   
003590           END-IF.                                                        
003600                                                                          
003610       2315-VALIDAR-FECHA-META-FIN.                                       
003620           EXIT.                                                          
003630*-----------------------------------------------------------------        
003640       2320-GRABAR-ACTUALIZACION.                                         
003650                                                                          
003660           MOVE LK-USR-PPTO-NUEVO      TO WS-MAE-USR-PPTO-MES.            
003670           MOVE LK-USR-META-NUEVA      TO WS-MAE-USR-META-AHORRO.         
003680                                                                          
003690           IF LK-USR-FECMETA-NUEVA > ZEROES                               
003700               MOVE LK-USR-FECMETA-NUEVA TO WS-MAE-USR-FECHA-META         
003710               MOVE ZEROES               TO WS-MAE-USR-MESES-META         
003720           ELSE                                                           
003730               IF LK-USR-MESMETA-NUEVO > ZEROES                           
003740                   MOVE LK-USR-MESMETA-NUEVO                              
003750                       TO WS-MAE-USR-MESES-META                           
003760                   MOVE ZEROES TO WS-MAE-USR-FECHA-META                   
003770               END-IF                                                     
003780           END-IF.                                                        
003790                                                                          
003800           REWRITE WS-MAE-USUARIO.                                        
003810                                                                          
003820           IF FS-MAEUSR-OK                                                
003830               MOVE 'S' TO LK-VALIDACION-O                                
003840               MOVE WS-MAE-USUARIO TO LK-USR-REGISTRO                     
003850           ELSE                                                           
003860               DISPLAY 'ERROR AL ACTUALIZAR MAESTRO DE USUARIOS'          
003870               DISPLAY 'FILE STATUS: ' FS-MAESTRO-USUARIOS                
003880               MOVE 'N' TO LK-VALIDACION-O                                
003890               MOVE 'ERROR-GRABACION' TO LK-COD-ERROR-O                   
003900           END-IF.                                                        
003910                                                                          
003920       2320-GRABAR-ACTUALIZACION-FIN.                                     
003930           EXIT.                                                          
003940*-----------------------------------------------------------------        
003950       3000-FINALIZAR-PROGRAMA.                                           
003960                                                                          
003970           PERFORM 3200-CERRAR-ARCHIVOS                                   
003980              THRU 3200-CERRAR-ARCHIVOS-FIN.                              
003990                                                                          
004000       3000-FINALIZAR-PROGRAMA-FIN.                                       
004010           EXIT.                                                          
004020*-----------------------------------------------------------------        
004030       3200-CERRAR-ARCHIVOS.                                              
004040                                                                          
004050           CLOSE ENT-MAESTRO-USUARIOS.                                    
004060                                                                          
004070           IF NOT FS-MAEUSR-OK                                            
004080               DISPLAY 'ERROR AL CERRAR MAESTRO DE USUARIOS: '            
004090                                           FS-MAESTRO-USUARIOS            
004100           END-IF.                                                        
004110                                                                          
004120       3200-CERRAR-ARCHIVOS-FIN.                                          
004130           EXIT.                                                          
004140*-----------------------------------------------------------------        
004150       END PROGRAM MAESTUSR.                                              
