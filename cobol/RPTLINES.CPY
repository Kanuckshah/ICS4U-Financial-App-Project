000100*****************************************************************         
000110* RPTLINES.CPY                                                            
000120* Renglones de salida del seguimiento financiero: resumen de              
000130* cuenta, informe mensual e informe de rubros.  Reemplaza en              
000140* concepto a RESUMEN.CPY de la epoca de TARJETAS.                         
000150*-----------------------------------------------------------------        
000160* 220589  RTB  ALTA-0231  version inicial (resumen de cuenta).    RTB22058
000170* 300792  SUV  ALTA-0477  agrega renglon de estado de ahorro.     SUV30079
000180* 121193  CPM  ALTA-0501  agrega informe mensual e informe de     CPM12119
000190*                         rubros pedidos por Contaduria.          CPM12119
000200* 140894  NBG  MANT-0588  ancho de columnas ajustado a pedido     NBG14089
000210*                         de auditoria de sistemas.               NBG14089
000220* 110399  RGB  MANT-0537  agrega renglon de aviso de presupuesto  RGB11039
000230*                         (75% o mas utilizado) y renglon de      RGB11039
000240*                         saldo restante para la meta de ahorro.  RGB11039
000250* 170100  CVM  AUDIT-0012 cierre de la auditoria de sistemas del  CVM17010
000260*                         ambito 2000.  Sin cambios de layout.    CVM17010
000270*-----------------------------------------------------------------        
000280 01  WS-SAL-RESUMEN-CTA.                                                  
000290     05  WS-RES-SEPARADOR            PIC X(60) VALUE ALL '-'.             
000300     05  WS-RES-ENCABEZADO.                                               
000310         10  FILLER                  PIC X(09) VALUE 'USUARIO: '.         
000320         10  WS-RES-USUARIO          PIC X(20) VALUE SPACES.              
000330         10  FILLER                  PIC X(07) VALUE 'FECHA: '.           
000340         10  WS-RES-FEC-DD           PIC 9(02).                           
000350         10  FILLER                  PIC X(01) VALUE '/'.                 
000360         10  WS-RES-FEC-MM           PIC 9(02).                           
000370         10  FILLER                  PIC X(01) VALUE '/'.                 
000380         10  WS-RES-FEC-AAAA         PIC 9(04).                           
000390     05  WS-RES-LINEA-SALDO.                                              
000400         10  FILLER              PIC X(15) VALUE 'SALDO ACT. $'.          
000410         10  WS-RES-SALDO            PIC ---,---,--9.99.                  
000420         10  FILLER                  PIC X(25) VALUE SPACES.              
000430     05  WS-RES-LINEA-INGRESOS.                                           
000440         10  FILLER              PIC X(15) VALUE 'INGRESOS   $'.          
000450         10  WS-RES-INGRESOS         PIC ZZZ,ZZZ,ZZ9.99.                  
000460         10  FILLER                  PIC X(25) VALUE SPACES.              
000470     05  WS-RES-LINEA-EGRESOS.                                            
000480         10  FILLER              PIC X(15) VALUE 'EGRESOS    $'.  CPM12119
000490         10  WS-RES-EGRESOS          PIC ZZZ,ZZZ,ZZ9.99.          CPM12119
000500         10  FILLER                  PIC X(25) VALUE SPACES.      CPM12119
000510     05  WS-RES-LINEA-PPTO.                                               
000520         10  FILLER              PIC X(12) VALUE 'PRESUPUESTO:'.          
000530         10  WS-RES-PPTO-ESTADO      PIC X(16) VALUE SPACES.              
000540         10  WS-RES-PPTO-PORCENT     PIC ZZ9.9.                           
000550         10  FILLER                  PIC X(02) VALUE '% '.                
000560         10  WS-RES-PPTO-MONTO       PIC ZZZ,ZZZ,ZZ9.99.                  
000570         10  FILLER                  PIC X(10) VALUE SPACES.              
000580     05  WS-RES-LINEA-AHORRO.                                     SUV30079
000590         10  FILLER                  PIC X(08) VALUE 'AHORRO: '.  SUV30079
000600         10  WS-RES-AHO-PORCENT      PIC ZZ9.9.                   SUV30079
000610         10  FILLER                  PIC X(08) VALUE '% META $'.  SUV30079
000620         10  WS-RES-AHO-META         PIC ZZZ,ZZZ,ZZ9.99.          SUV30079
000630         10  FILLER                  PIC X(11) VALUE ' REQ.MES $'.SUV30079
000640         10  WS-RES-AHO-REQ          PIC ZZZ,ZZZ,ZZ9.99.          SUV30079
000650         10  FILLER                  PIC X(01) VALUE SPACES.      SUV30079
000660         10  WS-RES-AHO-SITUACION    PIC X(09) VALUE SPACES.      SUV30079
000670     05  WS-RES-LINEA-RESTANTE.                                   RGB11039
000680         10  FILLER                  PIC X(20)                    RGB11039
000690                 VALUE 'RESTANTE PARA META $'.                    RGB11039
000700         10  WS-RES-AHO-RESTANTE     PIC ZZZ,ZZZ,ZZ9.99.          RGB11039
000710         10  FILLER                  PIC X(25) VALUE SPACES.      RGB11039
000720     05  WS-RES-LINEA-AVISO-PPTO.                                 RGB11039
000730         10  FILLER              PIC X(41) VALUE                  RGB11039
000740                 'AVISO: PRESUPUESTO AL 75% O MAS UTILIZADO'.     RGB11039
000750         10  FILLER                  PIC X(25) VALUE SPACES.      RGB11039
000760                                                                          
000770 01  WS-SAL-RENGLON-MES.                                          CPM12119
000780     05  WS-MES-ANIOMES              PIC X(07).                   CPM12119
000790     05  FILLER                      PIC X(02) VALUE SPACES.      CPM12119
000800     05  WS-MES-INGRESOS             PIC ZZZ,ZZZ,ZZ9.99.          CPM12119
000810     05  FILLER                      PIC X(02) VALUE SPACES.      CPM12119
000820     05  WS-MES-EGRESOS              PIC ZZZ,ZZZ,ZZ9.99.          CPM12119
000830     05  FILLER                      PIC X(02) VALUE SPACES.      CPM12119
000840     05  WS-MES-NETO                 PIC ---,---,--9.99.          CPM12119
000850     05  FILLER                      PIC X(02) VALUE SPACES.      CPM12119
000860     05  WS-MES-CANT-MOVTOS          PIC ZZZ9.                    CPM12119
000870     05  FILLER                      PIC X(10) VALUE SPACES.      CPM12119
000880                                                                          
000890 01  WS-SAL-RENGLON-RUBRO.                                        CPM12119
000900     05  WS-RUB-NOMBRE               PIC X(15).                   CPM12119
000910     05  FILLER                      PIC X(02) VALUE SPACES.      CPM12119
000920     05  WS-RUB-IMPORTE              PIC ZZZ,ZZZ,ZZ9.99.          CPM12119
000930     05  FILLER                      PIC X(02) VALUE SPACES.      CPM12119
000940     05  WS-RUB-PORCENTAJE           PIC ZZ9.9.                   CPM12119
000950     05  FILLER                      PIC X(01) VALUE '%'.         CPM12119
000960     05  FILLER                      PIC X(20) VALUE SPACES.      CPM12119
